000100*===============================================================*
000200* PROGRAM NAME:    CATIMPRT
000300* ORIGINAL AUTHOR: R. PATEL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/84 R. PATEL        CREATED -- FIRST AUTOMATED CATALOG LOAD
000900*                          JOB, REPLACES THE MANUAL CARD-PUNCH
001000*                          UPDATE PROCEDURE FOR THE BRANCH CATALOG.
001100* 11/02/02 R. PATEL        REWRITTEN -- REPLACES THE OLD CARD-IMAGE
001200*                          LOAD JOB.  READS THE EXTRACT FROM THE
001300*                          BIBLIOGRAPHIC VENDOR, UPSERTS THE
001400*                          CATALOG MASTER.
001500* 03/14/03 R. PATEL        ADD THE SPECIAL-CHARACTER CLEAN-UP
001600*                          STEP (UPSI-0) -- VENDOR EXTRACT STARTED
001700*                          CARRYING &, @, #, %, $ IN TITLES.
001800* 09/30/98 T. OKONKWO      Y2K REVIEW -- NO DATE-BEARING FIELDS ON
001900*                          THIS RECORD, NO CHANGE REQUIRED.  SEE
002000*                          TICKET CAT-0041.
002100* 07/19/05 T. OKONKWO      RAISE VARIANT-TITLE/AUTHOR LIST CAPS TO
002200*                          MATCH THE NEW CATREC LAYOUT (CAT-0067).
002300* 02/11/11 M. FEENEY       ISBN LIST NOW REPLACED WHOLESALE ON
002400*                          EVERY IMPORT INSTEAD OF UNIONED -- THE
002500*                          VENDOR RE-SENDS THE FULL ISBN SET EACH
002600*                          TIME.  TICKET CAT-0102.
002700* 08/02/16 M. FEENEY       DEFAULT A BLANK ISBN LIST TO THE WORD
002800*                          MISSING PER CATALOGING DEPT REQUEST.
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  CATIMPRT.
003200 AUTHOR.  R. PATEL.
003300 INSTALLATION.  CATALOG DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  03/12/84.
003500 DATE-COMPILED.  08/02/16.
003600 SECURITY.  NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300*---------------------------------------------------------------*
004400 OBJECT-COMPUTER. IBM-3081.
004500*---------------------------------------------------------------*
004600 SPECIAL-NAMES.
004700     UPSI-0 ON  STATUS IS WS-CLEAN-CHARS-ON
004800            OFF STATUS IS WS-CLEAN-CHARS-OFF.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT RAWIN ASSIGN TO RAWIN
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS IS RAWIN-STATUS.
005600*
005700     SELECT CATOLD ASSIGN TO CATOLD
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS CATOLD-STATUS.
006000*
006100     SELECT CATNEW ASSIGN TO CATNEW
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS CATNEW-STATUS.
006400*
006500     SELECT SORTWK1 ASSIGN TO SORTWK1.
006600*===============================================================*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*---------------------------------------------------------------*
007000 FD  RAWIN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 430 CHARACTERS
007400     DATA RECORD IS RAW-CATALOG-RECORD.
007500     COPY RAWREC.
007600*---------------------------------------------------------------*
007700 FD  CATOLD
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 610 CHARACTERS
008100     DATA RECORD IS OLD-CATALOG-RECORD.
008200     COPY CATREC REPLACING ==CAT-== BY ==OLD-==.
008300*---------------------------------------------------------------*
008400 FD  CATNEW
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 610 CHARACTERS
008800     DATA RECORD IS CAT-CATALOG-RECORD.
008900     COPY CATREC.
009000*---------------------------------------------------------------*
009100 SD  SORTWK1.
009200 01  SORT-REC.
009300     05  SR-KEY                          PIC X(10).
009400     05  SR-DATA                         PIC X(600).
009500     05  FILLER                          PIC X(02).
009600*---------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800*---------------------------------------------------------------*
009900 01  WS-SWITCHES-MISC-FIELDS.
010000     05  RAWIN-STATUS                PIC X(02).
010100         88  RAWIN-OK                         VALUE '00'.
010200         88  RAWIN-EOF                        VALUE '10'.
010300     05  CATOLD-STATUS               PIC X(02).
010400         88  CATOLD-OK                        VALUE '00'.
010500         88  CATOLD-EOF                       VALUE '10'.
010600         88  CATOLD-MAY-EXIST                 VALUE '35'.
010700     05  CATNEW-STATUS               PIC X(02).
010800         88  CATNEW-OK                        VALUE '00'.
010900     05  SORTWK-EOF-SW               PIC X(01) VALUE 'N'.
011000         88  SORTWK-EOF                       VALUE 'Y'.
011100     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
011200         88  WS-ENTRY-FOUND                   VALUE 'Y'.
011300     05  WS-PARSE-ERROR-SW           PIC X(01) VALUE 'N'.
011400         88  WS-PARSE-ERROR                   VALUE 'Y'.
011500     05  WS-MERGE-FOUND-SW           PIC X(01) VALUE 'N'.
011600         88  WS-ALREADY-IN-LIST               VALUE 'Y'.
011700     05  FILLER                      PIC X(02).
011800*---------------------------------------------------------------*
011900*    STANDALONE COUNTER -- NOT PART OF A GROUP, DEPENDING-ON
012000*    OBJECT FOR WS-MASTER-TABLE BELOW.
012100 77  WS-MASTER-COUNT                 PIC S9(05) USAGE COMP.
012200*---------------------------------------------------------------*
012300 01  WS-COUNTERS.
012400     05  WS-IMPORTED-COUNT           PIC S9(07) USAGE COMP.
012500     05  WS-ERROR-COUNT              PIC S9(07) USAGE COMP.
012600     05  WS-NEW-COUNT                PIC S9(05) USAGE COMP.
012700     05  WS-MASTER-IDX               PIC S9(05) USAGE COMP.
012800     05  WS-COPY-I                   PIC S9(03) USAGE COMP.
012900     05  WS-UNION-I                  PIC S9(03) USAGE COMP.
013000     05  WS-UNION-J                  PIC S9(03) USAGE COMP.
013100     05  FILLER                      PIC X(02).
013200*---------------------------------------------------------------*
013300*    THE OLD MASTER, LOADED ONCE AT START-UP, HELD IN CATALOG-ID
013400*    ORDER SO 2300-UPSERT-CATALOG-ENTRY CAN SEARCH ALL AGAINST
013500*    IT.  NEVER APPENDED TO -- BRAND-NEW ENTRIES GO IN
013600*    WS-NEW-TABLE BELOW INSTEAD.
013700*---------------------------------------------------------------*
013800 01  WS-MASTER-TABLE.
013900     05  WS-M-ENTRY OCCURS 1 TO 6000 TIMES
014000             DEPENDING ON WS-MASTER-COUNT
014100             ASCENDING KEY IS WS-M-ID
014200             INDEXED BY WS-M-IDX.
014300         10  WS-M-ID                 PIC X(10).
014400*            NUMERIC VIEW -- LETS 2310-FIND-IN-MASTER-TABLE'S
014500*            SEARCH ALL COLLATE NUMERICALLY WHEN THE SHOP'S
014600*            CATALOG-ID SCHEME IS ALL-DIGIT.
014700         10  WS-M-ID-N REDEFINES WS-M-ID PIC 9(10).
014800         10  WS-M-TITLE               PIC X(80).
014900         10  WS-M-VARIANT             PIC X(40) OCCURS 3 TIMES.
015000         10  WS-M-VARIANT-COUNT       PIC 9(02).
015100         10  WS-M-AUTHOR              PIC X(30) OCCURS 4 TIMES.
015200         10  WS-M-AUTHOR-COUNT        PIC 9(02).
015300         10  WS-M-YEAR                PIC X(10) OCCURS 3 TIMES.
015400         10  WS-M-YEAR-COUNT          PIC 9(02).
015500         10  WS-M-GENRE               PIC X(20) OCCURS 3 TIMES.
015600         10  WS-M-GENRE-COUNT         PIC 9(02).
015700         10  WS-M-LANGUAGE            PIC X(15) OCCURS 3 TIMES.
015800         10  WS-M-LANG-COUNT          PIC 9(02).
015900         10  WS-M-ISBN                PIC X(13) OCCURS 3 TIMES.
016000         10  WS-M-ISBN-COUNT          PIC 9(02).
016100         10  WS-M-PUBLISHER           PIC X(30).
016200         10  WS-M-PLACE-OF-PUB        PIC X(30).
016300         10  FILLER                   PIC X(34).
016400*---------------------------------------------------------------*
016500*    RECORDS THAT DID NOT MATCH THE OLD MASTER THIS RUN.  LINEAR-
016600*    SEARCHED SO A SECOND INCOMING RAW ROW FOR THE SAME NEW ID
016700*    IN THE SAME RUN STILL MERGES INSTEAD OF DOUBLE-INSERTING.
016800*---------------------------------------------------------------*
016900 01  WS-NEW-TABLE.
017000     05  WS-N-ENTRY OCCURS 1 TO 3000 TIMES
017100             DEPENDING ON WS-NEW-COUNT
017200             INDEXED BY WS-N-IDX.
017300         10  WS-N-ID                 PIC X(10).
017400*            NUMERIC VIEW -- SAME PURPOSE AS WS-M-ID-N ABOVE.
017500         10  WS-N-ID-N REDEFINES WS-N-ID PIC 9(10).
017600         10  WS-N-TITLE               PIC X(80).
017700         10  WS-N-VARIANT             PIC X(40) OCCURS 3 TIMES.
017800         10  WS-N-VARIANT-COUNT       PIC 9(02).
017900         10  WS-N-AUTHOR              PIC X(30) OCCURS 4 TIMES.
018000         10  WS-N-AUTHOR-COUNT        PIC 9(02).
018100         10  WS-N-YEAR                PIC X(10) OCCURS 3 TIMES.
018200         10  WS-N-YEAR-COUNT          PIC 9(02).
018300         10  WS-N-GENRE               PIC X(20) OCCURS 3 TIMES.
018400         10  WS-N-GENRE-COUNT         PIC 9(02).
018500         10  WS-N-LANGUAGE            PIC X(15) OCCURS 3 TIMES.
018600         10  WS-N-LANG-COUNT          PIC 9(02).
018700         10  WS-N-ISBN                PIC X(13) OCCURS 3 TIMES.
018800         10  WS-N-ISBN-COUNT          PIC 9(02).
018900         10  WS-N-PUBLISHER           PIC X(30).
019000         10  WS-N-PLACE-OF-PUB        PIC X(30).
019100         10  FILLER                   PIC X(34).
019200*---------------------------------------------------------------*
019300*    A SPARE CATREC-SHAPED BUFFER -- THE MERGE PARAGRAPHS WORK
019400*    AGAINST THIS REGARDLESS OF WHETHER THE ENTRY CAME FROM THE
019500*    OLD MASTER TABLE OR THE NEW-THIS-RUN TABLE, AND THE SAME
019600*    BUFFER IS REUSED AGAIN DOWN IN 3000 TO STAGE SORT RECORDS.
019700*---------------------------------------------------------------*
019800 01  WS-WORK-ENTRY.
019900     05  WS-WORK-ID                   PIC X(10).
020000     05  WS-WORK-TITLE                 PIC X(80).
020100     05  WS-WORK-VARIANT               PIC X(40) OCCURS 3 TIMES.
020200     05  WS-WORK-VARIANT-COUNT         PIC 9(02).
020300     05  WS-WORK-AUTHOR                PIC X(30) OCCURS 4 TIMES.
020400     05  WS-WORK-AUTHOR-COUNT          PIC 9(02).
020500     05  WS-WORK-YEAR                  PIC X(10) OCCURS 3 TIMES.
020600     05  WS-WORK-YEAR-COUNT            PIC 9(02).
020700     05  WS-WORK-GENRE                 PIC X(20) OCCURS 3 TIMES.
020800     05  WS-WORK-GENRE-COUNT           PIC 9(02).
020900     05  WS-WORK-LANGUAGE              PIC X(15) OCCURS 3 TIMES.
021000     05  WS-WORK-LANG-COUNT            PIC 9(02).
021100     05  WS-WORK-ISBN                  PIC X(13) OCCURS 3 TIMES.
021200     05  WS-WORK-ISBN-COUNT            PIC 9(02).
021300     05  WS-WORK-PUBLISHER             PIC X(30).
021400     05  WS-WORK-PLACE-OF-PUB          PIC X(30).
021500     05  FILLER                        PIC X(34).
021600*    NUMERIC VIEW -- USED BY 9000-PRINT-SUMMARY TO DOUBLE-CHECK
021700*    A LEADING-ZERO ID DID NOT GET LEFT-TRIMMED SOMEWHERE.
021800     05  WS-WORK-ID-N REDEFINES WS-WORK-ID PIC 9(10).
021900*---------------------------------------------------------------*
022000 01  WS-PARSED-RECORD.
022100     05  WS-PARSED-TITLE              PIC X(80).
022200     05  WS-PARSED-VARIANT            PIC X(80) OCCURS 3 TIMES.
022300     05  WS-PARSED-VARIANT-COUNT      PIC 9(02) USAGE COMP.
022400     05  WS-PARSED-AUTHOR             PIC X(80) OCCURS 4 TIMES.
022500     05  WS-PARSED-AUTHOR-COUNT       PIC 9(02) USAGE COMP.
022600     05  WS-PARSED-YEAR               PIC X(80) OCCURS 3 TIMES.
022700     05  WS-PARSED-YEAR-COUNT         PIC 9(02) USAGE COMP.
022800     05  WS-PARSED-GENRE              PIC X(80) OCCURS 3 TIMES.
022900     05  WS-PARSED-GENRE-COUNT        PIC 9(02) USAGE COMP.
023000     05  WS-PARSED-LANGUAGE           PIC X(80) OCCURS 3 TIMES.
023100     05  WS-PARSED-LANG-COUNT         PIC 9(02) USAGE COMP.
023200     05  WS-PARSED-ISBN               PIC X(13) OCCURS 3 TIMES.
023300     05  WS-PARSED-ISBN-COUNT         PIC 9(02) USAGE COMP.
023400     05  WS-PARSED-PUBLISHER          PIC X(30).
023500     05  WS-PARSED-PLACE-OF-PUB       PIC X(30).
023600     05  FILLER                       PIC X(02).
023700*---------------------------------------------------------------*
023800*    GENERIC SEMICOLON/COMMA SPLITTER WORK AREA -- LOADED BEFORE
023900*    EACH PERFORM OF 2230-SPLIT-SOURCE-INTO-TABLE AND READ BACK
024000*    AAFTER IT RETURNS.
024100*---------------------------------------------------------------*
024200 01  WS-SPLIT-WORK.
024300     05  WS-SPLIT-SOURCE              PIC X(80).
024400     05  WS-SPLIT-DELIM                PIC X(01).
024500     05  WS-SPLIT-MAX-OCCURS           PIC 9(02) USAGE COMP.
024600     05  WS-SPLIT-PTR                  PIC S9(03) USAGE COMP.
024700     05  WS-SPLIT-TOKEN                PIC X(80).
024800     05  WS-SPLIT-TOKEN-TRIMMED        PIC X(80).
024900     05  WS-SPLIT-TRIM-START           PIC S9(03) USAGE COMP.
025000     05  WS-SPLIT-TRIM-END             PIC S9(03) USAGE COMP.
025100     05  WS-SPLIT-TRIM-LEN             PIC S9(03) USAGE COMP.
025200     05  WS-SPLIT-TRIM-I               PIC S9(03) USAGE COMP.
025300     05  WS-SPLIT-OUT-COUNT            PIC 9(02) USAGE COMP.
025400     05  WS-SPLIT-OUT-TABLE            PIC X(80) OCCURS 4 TIMES.
025500     05  FILLER                        PIC X(02).
025600*---------------------------------------------------------------*
025700*    SPECIAL-CHARACTER CLEAN-UP WORK AREA (UPSI-0).
025800*---------------------------------------------------------------*
025900 01  WS-CLEAN-WORK.
026000     05  WS-CLEAN-SOURCE               PIC X(80).
026100     05  WS-CLEAN-CHAR                 PIC X(01).
026200     05  WS-CLEAN-IN-IDX               PIC S9(03) USAGE COMP.
026300     05  WS-CLEAN-OUT-IDX              PIC S9(03) USAGE COMP.
026400     05  WS-CLEAN-RESULT               PIC X(160).
026500     05  WS-CLEAN-LITERAL              PIC X(09).
026600     05  WS-CLEAN-LITERAL-LEN          PIC S9(02) USAGE COMP.
026700     05  WS-CLEAN-FINAL                PIC X(80).
026800     05  WS-CLEAN-FINAL-IDX            PIC S9(03) USAGE COMP.
026900     05  WS-CLEAN-PREV-SPACE-SW        PIC X(01).
027000         88  WS-CLEAN-PREV-WAS-SPACE          VALUE 'Y'.
027100     05  WS-CLEAN-STARTED-SW           PIC X(01).
027200         88  WS-CLEAN-STARTED                 VALUE 'Y'.
027300     05  FILLER                        PIC X(02).
027400*===============================================================*
027500 PROCEDURE DIVISION.
027600*---------------------------------------------------------------*
027700 0000-MAIN-PARAGRAPH.
027800*---------------------------------------------------------------*
027900     PERFORM 1000-OPEN-FILES.
028000     PERFORM 1100-LOAD-MASTER-TABLE.
028100     PERFORM 8000-READ-RAW-RECORD.
028200     PERFORM 2000-PROCESS-RAW-RECORD
028300         UNTIL RAWIN-EOF.
028400     PERFORM 3000-WRITE-MASTER-FILE.
028500     PERFORM 4000-CLOSE-FILES.
028600     PERFORM 9000-PRINT-SUMMARY.
028700     GOBACK.
028800*---------------------------------------------------------------*
028900 1000-OPEN-FILES.
029000*---------------------------------------------------------------*
029100     OPEN INPUT RAWIN.
029200     OPEN INPUT CATOLD.
029300     IF CATOLD-MAY-EXIST
029400         SET CATOLD-EOF TO TRUE
029500     END-IF.
029600     OPEN OUTPUT CATNEW.
029700*---------------------------------------------------------------*
029800 1100-LOAD-MASTER-TABLE.
029900*---------------------------------------------------------------*
030000     MOVE ZERO TO WS-MASTER-COUNT.
030100     PERFORM 1105-LOAD-ONE-MASTER-RECORD
030200         UNTIL CATOLD-EOF.
030300*---------------------------------------------------------------*
030400 1105-LOAD-ONE-MASTER-RECORD.
030500*---------------------------------------------------------------*
030600     READ CATOLD
030700         AT END
030800             SET CATOLD-EOF TO TRUE
030900         NOT AT END
031000             ADD 1 TO WS-MASTER-COUNT
031100             PERFORM 1110-MOVE-TO-MASTER-TABLE
031200     END-READ.
031300*---------------------------------------------------------------*
031400 1110-MOVE-TO-MASTER-TABLE.
031500*---------------------------------------------------------------*
031600     MOVE OLD-BL-RECORD-ID TO WS-M-ID(WS-MASTER-COUNT).
031700     MOVE OLD-TITLE        TO WS-M-TITLE(WS-MASTER-COUNT).
031800     MOVE OLD-VARIANT-TITLE(1) TO WS-M-VARIANT(WS-MASTER-COUNT, 1).
031900     MOVE OLD-VARIANT-TITLE(2) TO WS-M-VARIANT(WS-MASTER-COUNT, 2).
032000     MOVE OLD-VARIANT-TITLE(3) TO WS-M-VARIANT(WS-MASTER-COUNT, 3).
032100     MOVE OLD-VARIANT-COUNT TO WS-M-VARIANT-COUNT(WS-MASTER-COUNT).
032200     MOVE OLD-AUTHOR(1)    TO WS-M-AUTHOR(WS-MASTER-COUNT, 1).
032300     MOVE OLD-AUTHOR(2)    TO WS-M-AUTHOR(WS-MASTER-COUNT, 2).
032400     MOVE OLD-AUTHOR(3)    TO WS-M-AUTHOR(WS-MASTER-COUNT, 3).
032500     MOVE OLD-AUTHOR(4)    TO WS-M-AUTHOR(WS-MASTER-COUNT, 4).
032600     MOVE OLD-AUTHOR-COUNT TO WS-M-AUTHOR-COUNT(WS-MASTER-COUNT).
032700     MOVE OLD-PUB-YEAR(1)  TO WS-M-YEAR(WS-MASTER-COUNT, 1).
032800     MOVE OLD-PUB-YEAR(2)  TO WS-M-YEAR(WS-MASTER-COUNT, 2).
032900     MOVE OLD-PUB-YEAR(3)  TO WS-M-YEAR(WS-MASTER-COUNT, 3).
033000     MOVE OLD-YEAR-COUNT   TO WS-M-YEAR-COUNT(WS-MASTER-COUNT).
033100     MOVE OLD-GENRE(1)     TO WS-M-GENRE(WS-MASTER-COUNT, 1).
033200     MOVE OLD-GENRE(2)     TO WS-M-GENRE(WS-MASTER-COUNT, 2).
033300     MOVE OLD-GENRE(3)     TO WS-M-GENRE(WS-MASTER-COUNT, 3).
033400     MOVE OLD-GENRE-COUNT  TO WS-M-GENRE-COUNT(WS-MASTER-COUNT).
033500     MOVE OLD-LANGUAGE(1)  TO WS-M-LANGUAGE(WS-MASTER-COUNT, 1).
033600     MOVE OLD-LANGUAGE(2)  TO WS-M-LANGUAGE(WS-MASTER-COUNT, 2).
033700     MOVE OLD-LANGUAGE(3)  TO WS-M-LANGUAGE(WS-MASTER-COUNT, 3).
033800     MOVE OLD-LANG-COUNT   TO WS-M-LANG-COUNT(WS-MASTER-COUNT).
033900     MOVE OLD-ISBN(1)      TO WS-M-ISBN(WS-MASTER-COUNT, 1).
034000     MOVE OLD-ISBN(2)      TO WS-M-ISBN(WS-MASTER-COUNT, 2).
034100     MOVE OLD-ISBN(3)      TO WS-M-ISBN(WS-MASTER-COUNT, 3).
034200     MOVE OLD-ISBN-COUNT   TO WS-M-ISBN-COUNT(WS-MASTER-COUNT).
034300     MOVE OLD-PUBLISHER    TO WS-M-PUBLISHER(WS-MASTER-COUNT).
034400     MOVE OLD-PLACE-OF-PUB TO WS-M-PLACE-OF-PUB(WS-MASTER-COUNT).
034500*---------------------------------------------------------------*
034600 2000-PROCESS-RAW-RECORD.
034700*---------------------------------------------------------------*
034800     IF RAW-BL-RECORD-ID = SPACES
034900         PERFORM 8000-READ-RAW-RECORD
035000     ELSE
035100         MOVE 'N' TO WS-PARSE-ERROR-SW
035200         PERFORM 2100-CLEAN-SPECIAL-CHARACTERS
035300             THRU 2129-CLEAN-EXIT
035400         PERFORM 2200-PARSE-RAW-RECORD
035500         IF WS-PARSE-ERROR
035600             ADD 1 TO WS-ERROR-COUNT
035700         ELSE
035800             PERFORM 2300-UPSERT-CATALOG-ENTRY
035900             ADD 1 TO WS-IMPORTED-COUNT
036000         END-IF
036100         PERFORM 8000-READ-RAW-RECORD
036200     END-IF.
036300*---------------------------------------------------------------*
036400 2100-CLEAN-SPECIAL-CHARACTERS.
036500*---------------------------------------------------------------*
036600     IF NOT WS-CLEAN-CHARS-ON
036700         GO TO 2129-CLEAN-EXIT
036800     END-IF.
036900     MOVE RAW-TITLE TO WS-CLEAN-SOURCE.
037000     PERFORM 2110-CLEAN-ONE-FIELD.
037100     MOVE WS-CLEAN-SOURCE TO RAW-TITLE.
037200     MOVE RAW-VARIANT-TITLES TO WS-CLEAN-SOURCE.
037300     PERFORM 2110-CLEAN-ONE-FIELD.
037400     MOVE WS-CLEAN-SOURCE TO RAW-VARIANT-TITLES.
037500     MOVE RAW-AUTHORS TO WS-CLEAN-SOURCE.
037600     PERFORM 2110-CLEAN-ONE-FIELD.
037700     MOVE WS-CLEAN-SOURCE TO RAW-AUTHORS.
037800     MOVE RAW-GENRES TO WS-CLEAN-SOURCE.
037900     PERFORM 2110-CLEAN-ONE-FIELD.
038000     MOVE WS-CLEAN-SOURCE TO RAW-GENRES.
038100     MOVE RAW-LANGUAGES TO WS-CLEAN-SOURCE.
038200     PERFORM 2110-CLEAN-ONE-FIELD.
038300     MOVE WS-CLEAN-SOURCE TO RAW-LANGUAGES.
038400     MOVE RAW-PUBLISHER TO WS-CLEAN-SOURCE.
038500     PERFORM 2110-CLEAN-ONE-FIELD.
038600     MOVE WS-CLEAN-SOURCE TO RAW-PUBLISHER.
038700     MOVE RAW-PLACE-OF-PUB TO WS-CLEAN-SOURCE.
038800     PERFORM 2110-CLEAN-ONE-FIELD.
038900     MOVE WS-CLEAN-SOURCE TO RAW-PLACE-OF-PUB.
039000*---------------------------------------------------------------*
039100*    2110 DRIVES ONE CHARACTER-SUBSTITUTION PASS (PARAGRAPH 2112
039200*    BELOW) FOLLOWED BY THE SPACE-COLLAPSE PASS (2120).
039300*---------------------------------------------------------------*
039400 2110-CLEAN-ONE-FIELD.
039500*---------------------------------------------------------------*
039600     MOVE SPACES TO WS-CLEAN-RESULT.
039700     MOVE 0 TO WS-CLEAN-OUT-IDX.
039800     PERFORM 2112-CLEAN-ONE-CHAR-STEP
039900         VARYING WS-CLEAN-IN-IDX FROM 1 BY 1
040000         UNTIL WS-CLEAN-IN-IDX > 80.
040100     PERFORM 2120-COLLAPSE-SPACES.
040200     MOVE WS-CLEAN-FINAL TO WS-CLEAN-SOURCE.
040300*---------------------------------------------------------------*
040400 2111-SUBSTITUTE-ONE-CHAR.
040500*---------------------------------------------------------------*
040600     EVALUATE TRUE
040700         WHEN WS-CLEAN-CHAR = '&'
040800             MOVE ' AND ' TO WS-CLEAN-LITERAL
040900             MOVE 5 TO WS-CLEAN-LITERAL-LEN
041000         WHEN WS-CLEAN-CHAR = '@'
041100             MOVE ' AT ' TO WS-CLEAN-LITERAL
041200             MOVE 4 TO WS-CLEAN-LITERAL-LEN
041300         WHEN WS-CLEAN-CHAR = '#'
041400             MOVE ' NUMBER ' TO WS-CLEAN-LITERAL
041500             MOVE 8 TO WS-CLEAN-LITERAL-LEN
041600         WHEN WS-CLEAN-CHAR = '%'
041700             MOVE ' PERCENT ' TO WS-CLEAN-LITERAL
041800             MOVE 9 TO WS-CLEAN-LITERAL-LEN
041900         WHEN WS-CLEAN-CHAR = '$'
042000             MOVE ' DOLLAR ' TO WS-CLEAN-LITERAL
042100             MOVE 8 TO WS-CLEAN-LITERAL-LEN
042200         WHEN (WS-CLEAN-CHAR >= 'A' AND WS-CLEAN-CHAR <= 'Z')
042300           OR (WS-CLEAN-CHAR >= 'a' AND WS-CLEAN-CHAR <= 'z')
042400           OR (WS-CLEAN-CHAR >= '0' AND WS-CLEAN-CHAR <= '9')
042500           OR WS-CLEAN-CHAR = SPACE OR WS-CLEAN-CHAR = '-'
042600           OR WS-CLEAN-CHAR = '.' OR WS-CLEAN-CHAR = ','
042700           OR WS-CLEAN-CHAR = '!' OR WS-CLEAN-CHAR = '?'
042800           OR WS-CLEAN-CHAR = ':' OR WS-CLEAN-CHAR = ';'
042900           OR WS-CLEAN-CHAR = '(' OR WS-CLEAN-CHAR = ')'
043000           OR WS-CLEAN-CHAR = '_'
043100             MOVE WS-CLEAN-CHAR TO WS-CLEAN-LITERAL(1:1)
043200             MOVE 1 TO WS-CLEAN-LITERAL-LEN
043300         WHEN OTHER
043400             MOVE SPACE TO WS-CLEAN-LITERAL(1:1)
043500             MOVE 1 TO WS-CLEAN-LITERAL-LEN
043600     END-EVALUATE.
043700     IF WS-CLEAN-OUT-IDX + WS-CLEAN-LITERAL-LEN <= 160
043800         MOVE WS-CLEAN-LITERAL(1:WS-CLEAN-LITERAL-LEN)
043900             TO WS-CLEAN-RESULT(WS-CLEAN-OUT-IDX + 1:
044000                 WS-CLEAN-LITERAL-LEN)
044100         ADD WS-CLEAN-LITERAL-LEN TO WS-CLEAN-OUT-IDX
044200     END-IF.
044300*---------------------------------------------------------------*
044400 2112-CLEAN-ONE-CHAR-STEP.
044500*---------------------------------------------------------------*
044600     MOVE WS-CLEAN-SOURCE(WS-CLEAN-IN-IDX:1) TO WS-CLEAN-CHAR.
044700     PERFORM 2111-SUBSTITUTE-ONE-CHAR.
044800*---------------------------------------------------------------*
044900 2120-COLLAPSE-SPACES.
045000*---------------------------------------------------------------*
045100     MOVE SPACES TO WS-CLEAN-FINAL.
045200     MOVE 0 TO WS-CLEAN-FINAL-IDX.
045300     MOVE 'N' TO WS-CLEAN-PREV-SPACE-SW.
045400     MOVE 'N' TO WS-CLEAN-STARTED-SW.
045500     PERFORM 2125-COLLAPSE-ONE-CHAR-STEP
045600         VARYING WS-CLEAN-IN-IDX FROM 1 BY 1
045700         UNTIL WS-CLEAN-IN-IDX > 160.
045800     IF WS-CLEAN-FINAL-IDX > 0
045900        AND WS-CLEAN-FINAL(WS-CLEAN-FINAL-IDX:1) = SPACE
046000         SUBTRACT 1 FROM WS-CLEAN-FINAL-IDX
046100     END-IF.
046200*---------------------------------------------------------------*
046300 2125-COLLAPSE-ONE-CHAR-STEP.
046400*---------------------------------------------------------------*
046500     MOVE WS-CLEAN-RESULT(WS-CLEAN-IN-IDX:1) TO WS-CLEAN-CHAR.
046600     IF WS-CLEAN-CHAR = SPACE
046700         IF WS-CLEAN-STARTED
046800            AND NOT WS-CLEAN-PREV-WAS-SPACE
046900            AND WS-CLEAN-FINAL-IDX < 80
047000             ADD 1 TO WS-CLEAN-FINAL-IDX
047100             MOVE SPACE TO
047200                 WS-CLEAN-FINAL(WS-CLEAN-FINAL-IDX:1)
047300         END-IF
047400         MOVE 'Y' TO WS-CLEAN-PREV-SPACE-SW
047500     ELSE
047600         IF WS-CLEAN-FINAL-IDX < 80
047700             ADD 1 TO WS-CLEAN-FINAL-IDX
047800             MOVE WS-CLEAN-CHAR TO
047900                 WS-CLEAN-FINAL(WS-CLEAN-FINAL-IDX:1)
048000         END-IF
048100         MOVE 'Y' TO WS-CLEAN-STARTED-SW
048200         MOVE 'N' TO WS-CLEAN-PREV-SPACE-SW
048300     END-IF.
048400*---------------------------------------------------------------*
048500 2129-CLEAN-EXIT.
048600*---------------------------------------------------------------*
048700     EXIT.
048800*---------------------------------------------------------------*
048900*    2200 BREAKS THE SEMICOLON-SEPARATED RAW FIELDS INTO THE
049000*    WS-PARSED-RECORD LISTS AND DEFAULTS A BLANK ISBN LIST TO
049100*    THE WORD MISSING.  A ROW WITH NO TITLE AT ALL IS COUNTED
049200*    AS A PARSE ERROR AND NOT CARRIED FORWARD.
049300*---------------------------------------------------------------*
049400 2200-PARSE-RAW-RECORD.
049500*---------------------------------------------------------------*
049600     PERFORM 2205-CHECK-TITLE-PRESENT.
049700     IF NOT WS-PARSE-ERROR
049800         PERFORM 2210-SPLIT-VARIANT-TITLES
049900         PERFORM 2212-SPLIT-AUTHORS
050000         PERFORM 2214-SPLIT-PUB-YEARS
050100         PERFORM 2216-SPLIT-GENRES
050200         PERFORM 2218-SPLIT-LANGUAGES
050300         PERFORM 2220-PARSE-ISBN
050400         MOVE RAW-PUBLISHER TO WS-PARSED-PUBLISHER
050500         MOVE RAW-PLACE-OF-PUB TO WS-PARSED-PLACE-OF-PUB
050600     END-IF.
050700*---------------------------------------------------------------*
050800 2205-CHECK-TITLE-PRESENT.
050900*---------------------------------------------------------------*
051000     MOVE RAW-TITLE TO WS-PARSED-TITLE.
051100     IF WS-PARSED-TITLE = SPACES
051200         MOVE 'Y' TO WS-PARSE-ERROR-SW
051300     END-IF.
051400*---------------------------------------------------------------*
051500 2210-SPLIT-VARIANT-TITLES.
051600*---------------------------------------------------------------*
051700     MOVE RAW-VARIANT-TITLES TO WS-SPLIT-SOURCE.
051800     MOVE ';' TO WS-SPLIT-DELIM.
051900     MOVE 3 TO WS-SPLIT-MAX-OCCURS.
052000     PERFORM 2230-SPLIT-SOURCE-INTO-TABLE.
052100     MOVE WS-SPLIT-OUT-COUNT TO WS-PARSED-VARIANT-COUNT.
052200     PERFORM 2211-COPY-ONE-VARIANT
052300         VARYING WS-COPY-I FROM 1 BY 1
052400         UNTIL WS-COPY-I > WS-PARSED-VARIANT-COUNT.
052500*---------------------------------------------------------------*
052600 2211-COPY-ONE-VARIANT.
052700*---------------------------------------------------------------*
052800     MOVE WS-SPLIT-OUT-TABLE(WS-COPY-I)
052900         TO WS-PARSED-VARIANT(WS-COPY-I).
053000*---------------------------------------------------------------*
053100 2212-SPLIT-AUTHORS.
053200*---------------------------------------------------------------*
053300     MOVE RAW-AUTHORS TO WS-SPLIT-SOURCE.
053400     MOVE ';' TO WS-SPLIT-DELIM.
053500     MOVE 4 TO WS-SPLIT-MAX-OCCURS.
053600     PERFORM 2230-SPLIT-SOURCE-INTO-TABLE.
053700     MOVE WS-SPLIT-OUT-COUNT TO WS-PARSED-AUTHOR-COUNT.
053800     PERFORM 2213-COPY-ONE-AUTHOR
053900         VARYING WS-COPY-I FROM 1 BY 1
054000         UNTIL WS-COPY-I > WS-PARSED-AUTHOR-COUNT.
054100*---------------------------------------------------------------*
054200 2213-COPY-ONE-AUTHOR.
054300*---------------------------------------------------------------*
054400     MOVE WS-SPLIT-OUT-TABLE(WS-COPY-I)
054500         TO WS-PARSED-AUTHOR(WS-COPY-I).
054600*---------------------------------------------------------------*
054700 2214-SPLIT-PUB-YEARS.
054800*---------------------------------------------------------------*
054900     MOVE RAW-PUB-YEARS TO WS-SPLIT-SOURCE.
055000     MOVE ';' TO WS-SPLIT-DELIM.
055100     MOVE 3 TO WS-SPLIT-MAX-OCCURS.
055200     PERFORM 2230-SPLIT-SOURCE-INTO-TABLE.
055300     MOVE WS-SPLIT-OUT-COUNT TO WS-PARSED-YEAR-COUNT.
055400     PERFORM 2215-COPY-ONE-YEAR
055500         VARYING WS-COPY-I FROM 1 BY 1
055600         UNTIL WS-COPY-I > WS-PARSED-YEAR-COUNT.
055700*---------------------------------------------------------------*
055800 2215-COPY-ONE-YEAR.
055900*---------------------------------------------------------------*
056000     MOVE WS-SPLIT-OUT-TABLE(WS-COPY-I)
056100         TO WS-PARSED-YEAR(WS-COPY-I).
056200*---------------------------------------------------------------*
056300 2216-SPLIT-GENRES.
056400*---------------------------------------------------------------*
056500     MOVE RAW-GENRES TO WS-SPLIT-SOURCE.
056600     MOVE ';' TO WS-SPLIT-DELIM.
056700     MOVE 3 TO WS-SPLIT-MAX-OCCURS.
056800     PERFORM 2230-SPLIT-SOURCE-INTO-TABLE.
056900     MOVE WS-SPLIT-OUT-COUNT TO WS-PARSED-GENRE-COUNT.
057000     PERFORM 2217-COPY-ONE-GENRE
057100         VARYING WS-COPY-I FROM 1 BY 1
057200         UNTIL WS-COPY-I > WS-PARSED-GENRE-COUNT.
057300*---------------------------------------------------------------*
057400 2217-COPY-ONE-GENRE.
057500*---------------------------------------------------------------*
057600     MOVE WS-SPLIT-OUT-TABLE(WS-COPY-I)
057700         TO WS-PARSED-GENRE(WS-COPY-I).
057800*---------------------------------------------------------------*
057900 2218-SPLIT-LANGUAGES.
058000*---------------------------------------------------------------*
058100     MOVE RAW-LANGUAGES TO WS-SPLIT-SOURCE.
058200     MOVE ';' TO WS-SPLIT-DELIM.
058300     MOVE 3 TO WS-SPLIT-MAX-OCCURS.
058400     PERFORM 2230-SPLIT-SOURCE-INTO-TABLE.
058500     MOVE WS-SPLIT-OUT-COUNT TO WS-PARSED-LANG-COUNT.
058600     PERFORM 2219-COPY-ONE-LANGUAGE
058700         VARYING WS-COPY-I FROM 1 BY 1
058800         UNTIL WS-COPY-I > WS-PARSED-LANG-COUNT.
058900*---------------------------------------------------------------*
059000 2219-COPY-ONE-LANGUAGE.
059100*---------------------------------------------------------------*
059200     MOVE WS-SPLIT-OUT-TABLE(WS-COPY-I)
059300         TO WS-PARSED-LANGUAGE(WS-COPY-I).
059400*---------------------------------------------------------------*
059500*    ISBN LIST IS COMMA-SEPARATED, NOT SEMICOLON, AND MAY CARRY
059600*    EMBEDDED SPACES (VENDOR PADS SOME ISBN-13S WITH A BLANK
059700*    EVERY FOUR DIGITS) -- STRIP THOSE BEFORE SPLITTING.
059800*---------------------------------------------------------------*
059900 2220-PARSE-ISBN.
060000*---------------------------------------------------------------*
060100     MOVE RAW-ISBN TO WS-SPLIT-SOURCE.
060200     PERFORM 2222-REMOVE-SPACES-FROM-ISBN.
060300     MOVE ',' TO WS-SPLIT-DELIM.
060400     MOVE 3 TO WS-SPLIT-MAX-OCCURS.
060500     PERFORM 2230-SPLIT-SOURCE-INTO-TABLE.
060600     IF WS-SPLIT-OUT-COUNT = 0
060700         MOVE 1 TO WS-PARSED-ISBN-COUNT
060800         MOVE 'MISSING' TO WS-PARSED-ISBN(1)
060900     ELSE
061000         MOVE WS-SPLIT-OUT-COUNT TO WS-PARSED-ISBN-COUNT
061100         PERFORM 2221-COPY-ONE-ISBN
061200             VARYING WS-COPY-I FROM 1 BY 1
061300             UNTIL WS-COPY-I > WS-PARSED-ISBN-COUNT
061400     END-IF.
061500*---------------------------------------------------------------*
061600 2221-COPY-ONE-ISBN.
061700*---------------------------------------------------------------*
061800     MOVE WS-SPLIT-OUT-TABLE(WS-COPY-I)(1:13)
061900         TO WS-PARSED-ISBN(WS-COPY-I).
062000*---------------------------------------------------------------*
062100 2222-REMOVE-SPACES-FROM-ISBN.
062200*---------------------------------------------------------------*
062300     MOVE WS-SPLIT-SOURCE TO WS-CLEAN-SOURCE.
062400     MOVE SPACES TO WS-SPLIT-SOURCE.
062500     MOVE 0 TO WS-CLEAN-OUT-IDX.
062600     PERFORM 2223-REMOVE-SPACE-STEP
062700         VARYING WS-CLEAN-IN-IDX FROM 1 BY 1
062800         UNTIL WS-CLEAN-IN-IDX > 80.
062900*---------------------------------------------------------------*
063000 2223-REMOVE-SPACE-STEP.
063100*---------------------------------------------------------------*
063200     MOVE WS-CLEAN-SOURCE(WS-CLEAN-IN-IDX:1) TO WS-CLEAN-CHAR.
063300     IF WS-CLEAN-CHAR NOT = SPACE
063400        AND WS-CLEAN-OUT-IDX < 80
063500         ADD 1 TO WS-CLEAN-OUT-IDX
063600         MOVE WS-CLEAN-CHAR TO
063700             WS-SPLIT-SOURCE(WS-CLEAN-OUT-IDX:1)
063800     END-IF.
063900*---------------------------------------------------------------*
064000*    GENERIC SPLITTER -- UNSTRINGS WS-SPLIT-SOURCE ON WS-SPLIT-
064100*    DELIM ONE TOKEN AT A TIME (A SINGLE RECEIVING FIELD PLUS A
064200*    POINTER), TRIMS EACH TOKEN AND DROPS IT INTO WS-SPLIT-OUT-
064300*    TABLE, SKIPPING BLANK TOKENS AND STOPPING AT WS-SPLIT-MAX-
064400*    OCCURS.
064500*---------------------------------------------------------------*
064600 2230-SPLIT-SOURCE-INTO-TABLE.
064700*---------------------------------------------------------------*
064800     MOVE 0 TO WS-SPLIT-OUT-COUNT.
064900     MOVE 1 TO WS-SPLIT-PTR.
065000     PERFORM 2231-SPLIT-ONE-TOKEN
065100         UNTIL WS-SPLIT-PTR > 80.
065200*---------------------------------------------------------------*
065300 2231-SPLIT-ONE-TOKEN.
065400*---------------------------------------------------------------*
065500     MOVE SPACES TO WS-SPLIT-TOKEN.
065600     UNSTRING WS-SPLIT-SOURCE DELIMITED BY WS-SPLIT-DELIM
065700         INTO WS-SPLIT-TOKEN
065800         WITH POINTER WS-SPLIT-PTR
065900         ON OVERFLOW CONTINUE
066000     END-UNSTRING.
066100     PERFORM 2235-TRIM-TOKEN.
066200     IF WS-SPLIT-TOKEN-TRIMMED NOT = SPACES
066300        AND WS-SPLIT-OUT-COUNT < WS-SPLIT-MAX-OCCURS
066400         ADD 1 TO WS-SPLIT-OUT-COUNT
066500         MOVE WS-SPLIT-TOKEN-TRIMMED
066600             TO WS-SPLIT-OUT-TABLE(WS-SPLIT-OUT-COUNT)
066700     END-IF.
066800*---------------------------------------------------------------*
066900 2235-TRIM-TOKEN.
067000*---------------------------------------------------------------*
067100     MOVE SPACES TO WS-SPLIT-TOKEN-TRIMMED.
067200     MOVE 0 TO WS-SPLIT-TRIM-START.
067300     MOVE 0 TO WS-SPLIT-TRIM-END.
067400     PERFORM 2236-TRIM-ONE-CHAR-STEP
067500         VARYING WS-SPLIT-TRIM-I FROM 1 BY 1
067600         UNTIL WS-SPLIT-TRIM-I > 80.
067700     IF WS-SPLIT-TRIM-START > 0
067800         COMPUTE WS-SPLIT-TRIM-LEN =
067900             WS-SPLIT-TRIM-END - WS-SPLIT-TRIM-START + 1
068000         MOVE WS-SPLIT-TOKEN(WS-SPLIT-TRIM-START:
068100             WS-SPLIT-TRIM-LEN) TO WS-SPLIT-TOKEN-TRIMMED
068200     END-IF.
068300*---------------------------------------------------------------*
068400 2236-TRIM-ONE-CHAR-STEP.
068500*---------------------------------------------------------------*
068600     IF WS-SPLIT-TOKEN(WS-SPLIT-TRIM-I:1) NOT = SPACE
068700         IF WS-SPLIT-TRIM-START = 0
068800             MOVE WS-SPLIT-TRIM-I TO WS-SPLIT-TRIM-START
068900         END-IF
069000         MOVE WS-SPLIT-TRIM-I TO WS-SPLIT-TRIM-END
069100     END-IF.
069200*---------------------------------------------------------------*
069300*    2300 DECIDES WHETHER THIS RECORD-ID IS ALREADY ON THE OLD
069400*    MASTER (BINARY SEARCH), ALREADY ADDED EARLIER THIS SAME RUN
069500*    (LINEAR SEARCH OF WS-NEW-TABLE), OR BRAND NEW.
069600*---------------------------------------------------------------*
069700 2300-UPSERT-CATALOG-ENTRY.
069800*---------------------------------------------------------------*
069900     MOVE 'N' TO WS-FOUND-SW.
070000     IF WS-MASTER-COUNT > 0
070100         SET WS-M-IDX TO 1
070200         SEARCH ALL WS-M-ENTRY
070300             AT END
070400                 MOVE 'N' TO WS-FOUND-SW
070500             WHEN WS-M-ID(WS-M-IDX) = RAW-BL-RECORD-ID
070600                 MOVE 'Y' TO WS-FOUND-SW
070700         END-SEARCH
070800     END-IF.
070900     IF WS-ENTRY-FOUND
071000         MOVE WS-M-ENTRY(WS-M-IDX) TO WS-WORK-ENTRY
071100         PERFORM 2310-MERGE-PARSED-INTO-WORK-ENTRY
071200         MOVE WS-WORK-ENTRY TO WS-M-ENTRY(WS-M-IDX)
071300     ELSE
071400         PERFORM 2320-FIND-IN-NEW-TABLE
071500     END-IF.
071600*---------------------------------------------------------------*
071700 2320-FIND-IN-NEW-TABLE.
071800*---------------------------------------------------------------*
071900     MOVE 'N' TO WS-FOUND-SW.
072000     IF WS-NEW-COUNT > 0
072100         SET WS-N-IDX TO 1
072200         SEARCH WS-N-ENTRY
072300             AT END
072400                 MOVE 'N' TO WS-FOUND-SW
072500             WHEN WS-N-ID(WS-N-IDX) = RAW-BL-RECORD-ID
072600                 MOVE 'Y' TO WS-FOUND-SW
072700         END-SEARCH
072800     END-IF.
072900     IF WS-ENTRY-FOUND
073000         MOVE WS-N-ENTRY(WS-N-IDX) TO WS-WORK-ENTRY
073100         PERFORM 2310-MERGE-PARSED-INTO-WORK-ENTRY
073200         MOVE WS-WORK-ENTRY TO WS-N-ENTRY(WS-N-IDX)
073300     ELSE
073400         PERFORM 2340-BUILD-NEW-WORK-ENTRY
073500         ADD 1 TO WS-NEW-COUNT
073600         MOVE WS-WORK-ENTRY TO WS-N-ENTRY(WS-NEW-COUNT)
073700     END-IF.
073800*---------------------------------------------------------------*
073900*    TITLE AND THE TWO SCALAR FIELDS ARE OVERLAID WHEN THE
074000*    INCOMING VALUE IS NON-BLANK; THE FIVE LIST FIELDS ARE
074100*    UNIONED (NO DUPLICATES, CAPACITY-CAPPED, OVERFLOW DROPPED
074200*    SILENTLY); THE ISBN LIST IS REPLACED WHOLESALE -- THE
074300*    VENDOR ALWAYS RESENDS THE FULL ISBN SET.
074400*---------------------------------------------------------------*
074500 2310-MERGE-PARSED-INTO-WORK-ENTRY.
074600*---------------------------------------------------------------*
074700     IF WS-PARSED-TITLE NOT = SPACES
074800         MOVE WS-PARSED-TITLE TO WS-WORK-TITLE
074900     END-IF.
075000     PERFORM 2311-UNION-VARIANT-TITLES.
075100     PERFORM 2312-UNION-AUTHORS.
075200     PERFORM 2313-UNION-PUB-YEARS.
075300     PERFORM 2314-UNION-GENRES.
075400     PERFORM 2315-UNION-LANGUAGES.
075500     MOVE WS-PARSED-ISBN-COUNT TO WS-WORK-ISBN-COUNT.
075600     PERFORM 2327-COPY-ONE-ISBN-OVER
075700         VARYING WS-UNION-I FROM 1 BY 1
075800         UNTIL WS-UNION-I > WS-PARSED-ISBN-COUNT.
075900     IF WS-PARSED-PUBLISHER NOT = SPACES
076000         MOVE WS-PARSED-PUBLISHER TO WS-WORK-PUBLISHER
076100     END-IF.
076200     IF WS-PARSED-PLACE-OF-PUB NOT = SPACES
076300         MOVE WS-PARSED-PLACE-OF-PUB TO WS-WORK-PLACE-OF-PUB
076400     END-IF.
076500*---------------------------------------------------------------*
076600 2327-COPY-ONE-ISBN-OVER.
076700*---------------------------------------------------------------*
076800     MOVE WS-PARSED-ISBN(WS-UNION-I)
076900         TO WS-WORK-ISBN(WS-UNION-I).
077000*---------------------------------------------------------------*
077100 2311-UNION-VARIANT-TITLES.
077200*---------------------------------------------------------------*
077300     PERFORM 2316-UNION-ONE-VARIANT
077400         VARYING WS-UNION-I FROM 1 BY 1
077500         UNTIL WS-UNION-I > WS-PARSED-VARIANT-COUNT.
077600*---------------------------------------------------------------*
077700 2316-UNION-ONE-VARIANT.
077800*---------------------------------------------------------------*
077900     MOVE 'N' TO WS-MERGE-FOUND-SW.
078000     PERFORM 2317-CHECK-ONE-EXISTING-VARIANT
078100         VARYING WS-UNION-J FROM 1 BY 1
078200         UNTIL WS-UNION-J > WS-WORK-VARIANT-COUNT.
078300     IF NOT WS-ALREADY-IN-LIST
078400        AND WS-WORK-VARIANT-COUNT < 3
078500         ADD 1 TO WS-WORK-VARIANT-COUNT
078600         MOVE WS-PARSED-VARIANT(WS-UNION-I)
078700             TO WS-WORK-VARIANT(WS-WORK-VARIANT-COUNT)
078800     END-IF.
078900*---------------------------------------------------------------*
079000 2317-CHECK-ONE-EXISTING-VARIANT.
079100*---------------------------------------------------------------*
079200     IF WS-WORK-VARIANT(WS-UNION-J) =
079300        WS-PARSED-VARIANT(WS-UNION-I)(1:40)
079400         MOVE 'Y' TO WS-MERGE-FOUND-SW
079500     END-IF.
079600*---------------------------------------------------------------*
079700 2312-UNION-AUTHORS.
079800*---------------------------------------------------------------*
079900     PERFORM 2318-UNION-ONE-AUTHOR
080000         VARYING WS-UNION-I FROM 1 BY 1
080100         UNTIL WS-UNION-I > WS-PARSED-AUTHOR-COUNT.
080200*---------------------------------------------------------------*
080300 2318-UNION-ONE-AUTHOR.
080400*---------------------------------------------------------------*
080500     MOVE 'N' TO WS-MERGE-FOUND-SW.
080600     PERFORM 2319-CHECK-ONE-EXISTING-AUTHOR
080700         VARYING WS-UNION-J FROM 1 BY 1
080800         UNTIL WS-UNION-J > WS-WORK-AUTHOR-COUNT.
080900     IF NOT WS-ALREADY-IN-LIST
081000        AND WS-WORK-AUTHOR-COUNT < 4
081100         ADD 1 TO WS-WORK-AUTHOR-COUNT
081200         MOVE WS-PARSED-AUTHOR(WS-UNION-I)
081300             TO WS-WORK-AUTHOR(WS-WORK-AUTHOR-COUNT)
081400     END-IF.
081500*---------------------------------------------------------------*
081600 2319-CHECK-ONE-EXISTING-AUTHOR.
081700*---------------------------------------------------------------*
081800     IF WS-WORK-AUTHOR(WS-UNION-J) =
081900        WS-PARSED-AUTHOR(WS-UNION-I)(1:30)
082000         MOVE 'Y' TO WS-MERGE-FOUND-SW
082100     END-IF.
082200*---------------------------------------------------------------*
082300 2313-UNION-PUB-YEARS.
082400*---------------------------------------------------------------*
082500     PERFORM 2321-UNION-ONE-YEAR
082600         VARYING WS-UNION-I FROM 1 BY 1
082700         UNTIL WS-UNION-I > WS-PARSED-YEAR-COUNT.
082800*---------------------------------------------------------------*
082900 2321-UNION-ONE-YEAR.
083000*---------------------------------------------------------------*
083100     MOVE 'N' TO WS-MERGE-FOUND-SW.
083200     PERFORM 2322-CHECK-ONE-EXISTING-YEAR
083300         VARYING WS-UNION-J FROM 1 BY 1
083400         UNTIL WS-UNION-J > WS-WORK-YEAR-COUNT.
083500     IF NOT WS-ALREADY-IN-LIST
083600        AND WS-WORK-YEAR-COUNT < 3
083700         ADD 1 TO WS-WORK-YEAR-COUNT
083800         MOVE WS-PARSED-YEAR(WS-UNION-I)
083900             TO WS-WORK-YEAR(WS-WORK-YEAR-COUNT)
084000     END-IF.
084100*---------------------------------------------------------------*
084200 2322-CHECK-ONE-EXISTING-YEAR.
084300*---------------------------------------------------------------*
084400     IF WS-WORK-YEAR(WS-UNION-J) =
084500        WS-PARSED-YEAR(WS-UNION-I)(1:10)
084600         MOVE 'Y' TO WS-MERGE-FOUND-SW
084700     END-IF.
084800*---------------------------------------------------------------*
084900 2314-UNION-GENRES.
085000*---------------------------------------------------------------*
085100     PERFORM 2323-UNION-ONE-GENRE
085200         VARYING WS-UNION-I FROM 1 BY 1
085300         UNTIL WS-UNION-I > WS-PARSED-GENRE-COUNT.
085400*---------------------------------------------------------------*
085500 2323-UNION-ONE-GENRE.
085600*---------------------------------------------------------------*
085700     MOVE 'N' TO WS-MERGE-FOUND-SW.
085800     PERFORM 2324-CHECK-ONE-EXISTING-GENRE
085900         VARYING WS-UNION-J FROM 1 BY 1
086000         UNTIL WS-UNION-J > WS-WORK-GENRE-COUNT.
086100     IF NOT WS-ALREADY-IN-LIST
086200        AND WS-WORK-GENRE-COUNT < 3
086300         ADD 1 TO WS-WORK-GENRE-COUNT
086400         MOVE WS-PARSED-GENRE(WS-UNION-I)
086500             TO WS-WORK-GENRE(WS-WORK-GENRE-COUNT)
086600     END-IF.
086700*---------------------------------------------------------------*
086800 2324-CHECK-ONE-EXISTING-GENRE.
086900*---------------------------------------------------------------*
087000     IF WS-WORK-GENRE(WS-UNION-J) =
087100        WS-PARSED-GENRE(WS-UNION-I)(1:20)
087200         MOVE 'Y' TO WS-MERGE-FOUND-SW
087300     END-IF.
087400*---------------------------------------------------------------*
087500 2315-UNION-LANGUAGES.
087600*---------------------------------------------------------------*
087700     PERFORM 2325-UNION-ONE-LANGUAGE
087800         VARYING WS-UNION-I FROM 1 BY 1
087900         UNTIL WS-UNION-I > WS-PARSED-LANG-COUNT.
088000*---------------------------------------------------------------*
088100 2325-UNION-ONE-LANGUAGE.
088200*---------------------------------------------------------------*
088300     MOVE 'N' TO WS-MERGE-FOUND-SW.
088400     PERFORM 2326-CHECK-ONE-EXISTING-LANGUAGE
088500         VARYING WS-UNION-J FROM 1 BY 1
088600         UNTIL WS-UNION-J > WS-WORK-LANG-COUNT.
088700     IF NOT WS-ALREADY-IN-LIST
088800        AND WS-WORK-LANG-COUNT < 3
088900         ADD 1 TO WS-WORK-LANG-COUNT
089000         MOVE WS-PARSED-LANGUAGE(WS-UNION-I)
089100             TO WS-WORK-LANGUAGE(WS-WORK-LANG-COUNT)
089200     END-IF.
089300*---------------------------------------------------------------*
089400 2326-CHECK-ONE-EXISTING-LANGUAGE.
089500*---------------------------------------------------------------*
089600     IF WS-WORK-LANGUAGE(WS-UNION-J) =
089700        WS-PARSED-LANGUAGE(WS-UNION-I)(1:15)
089800         MOVE 'Y' TO WS-MERGE-FOUND-SW
089900     END-IF.
090000*---------------------------------------------------------------*
090100 2340-BUILD-NEW-WORK-ENTRY.
090200*---------------------------------------------------------------*
090300     MOVE SPACES TO WS-WORK-ENTRY.
090400     MOVE ZERO TO WS-WORK-VARIANT-COUNT WS-WORK-AUTHOR-COUNT
090500         WS-WORK-YEAR-COUNT WS-WORK-GENRE-COUNT
090600         WS-WORK-LANG-COUNT WS-WORK-ISBN-COUNT.
090700     MOVE RAW-BL-RECORD-ID TO WS-WORK-ID.
090800     MOVE WS-PARSED-TITLE TO WS-WORK-TITLE.
090900     MOVE WS-PARSED-VARIANT-COUNT TO WS-WORK-VARIANT-COUNT.
091000     PERFORM 2341-COPY-ONE-NEW-VARIANT
091100         VARYING WS-UNION-I FROM 1 BY 1
091200         UNTIL WS-UNION-I > WS-PARSED-VARIANT-COUNT.
091300     MOVE WS-PARSED-AUTHOR-COUNT TO WS-WORK-AUTHOR-COUNT.
091400     PERFORM 2342-COPY-ONE-NEW-AUTHOR
091500         VARYING WS-UNION-I FROM 1 BY 1
091600         UNTIL WS-UNION-I > WS-PARSED-AUTHOR-COUNT.
091700     MOVE WS-PARSED-YEAR-COUNT TO WS-WORK-YEAR-COUNT.
091800     PERFORM 2343-COPY-ONE-NEW-YEAR
091900         VARYING WS-UNION-I FROM 1 BY 1
092000         UNTIL WS-UNION-I > WS-PARSED-YEAR-COUNT.
092100     MOVE WS-PARSED-GENRE-COUNT TO WS-WORK-GENRE-COUNT.
092200     PERFORM 2344-COPY-ONE-NEW-GENRE
092300         VARYING WS-UNION-I FROM 1 BY 1
092400         UNTIL WS-UNION-I > WS-PARSED-GENRE-COUNT.
092500     MOVE WS-PARSED-LANG-COUNT TO WS-WORK-LANG-COUNT.
092600     PERFORM 2346-COPY-ONE-NEW-LANGUAGE
092700         VARYING WS-UNION-I FROM 1 BY 1
092800         UNTIL WS-UNION-I > WS-PARSED-LANG-COUNT.
092900     MOVE WS-PARSED-ISBN-COUNT TO WS-WORK-ISBN-COUNT.
093000     PERFORM 2345-COPY-ONE-NEW-ISBN
093100         VARYING WS-UNION-I FROM 1 BY 1
093200         UNTIL WS-UNION-I > WS-PARSED-ISBN-COUNT.
093300     MOVE WS-PARSED-PUBLISHER TO WS-WORK-PUBLISHER.
093400     MOVE WS-PARSED-PLACE-OF-PUB TO WS-WORK-PLACE-OF-PUB.
093500*---------------------------------------------------------------*
093600 2341-COPY-ONE-NEW-VARIANT.
093700*---------------------------------------------------------------*
093800     MOVE WS-PARSED-VARIANT(WS-UNION-I)
093900         TO WS-WORK-VARIANT(WS-UNION-I).
094000*---------------------------------------------------------------*
094100 2342-COPY-ONE-NEW-AUTHOR.
094200*---------------------------------------------------------------*
094300     MOVE WS-PARSED-AUTHOR(WS-UNION-I)
094400         TO WS-WORK-AUTHOR(WS-UNION-I).
094500*---------------------------------------------------------------*
094600 2343-COPY-ONE-NEW-YEAR.
094700*---------------------------------------------------------------*
094800     MOVE WS-PARSED-YEAR(WS-UNION-I)
094900         TO WS-WORK-YEAR(WS-UNION-I).
095000*---------------------------------------------------------------*
095100 2344-COPY-ONE-NEW-GENRE.
095200*---------------------------------------------------------------*
095300     MOVE WS-PARSED-GENRE(WS-UNION-I)
095400         TO WS-WORK-GENRE(WS-UNION-I).
095500*---------------------------------------------------------------*
095600 2346-COPY-ONE-NEW-LANGUAGE.
095700*---------------------------------------------------------------*
095800     MOVE WS-PARSED-LANGUAGE(WS-UNION-I)
095900         TO WS-WORK-LANGUAGE(WS-UNION-I).
096000*---------------------------------------------------------------*
096100 2345-COPY-ONE-NEW-ISBN.
096200*---------------------------------------------------------------*
096300     MOVE WS-PARSED-ISBN(WS-UNION-I)
096400         TO WS-WORK-ISBN(WS-UNION-I).
096500*---------------------------------------------------------------*
096600*    REWRITE THE WHOLE MASTER IN ASCENDING ID ORDER -- THE OLD
096700*    MASTER TABLE ENTRIES (UPDATED IN PLACE ABOVE) PLUS THE NEW-
096800*    THIS-RUN TABLE, RUN THROUGH A SORT SO CATSRCH CAN KEEP
096900*    RELYING ON THE FILE BEING IN KEY ORDER NEXT TIME.
097000*---------------------------------------------------------------*
097100 3000-WRITE-MASTER-FILE.
097200*---------------------------------------------------------------*
097300     SORT SORTWK1 ON ASCENDING KEY SR-KEY
097400         INPUT PROCEDURE IS 3100-RELEASE-ALL-ENTRIES
097500         OUTPUT PROCEDURE IS 3200-WRITE-SORTED-MASTER.
097600*---------------------------------------------------------------*
097700 3100-RELEASE-ALL-ENTRIES.
097800*---------------------------------------------------------------*
097900     PERFORM 3110-RELEASE-ONE-MASTER-ENTRY
098000         VARYING WS-MASTER-IDX FROM 1 BY 1
098100         UNTIL WS-MASTER-IDX > WS-MASTER-COUNT.
098200     PERFORM 3120-RELEASE-ONE-NEW-ENTRY
098300         VARYING WS-MASTER-IDX FROM 1 BY 1
098400         UNTIL WS-MASTER-IDX > WS-NEW-COUNT.
098500*---------------------------------------------------------------*
098600 3110-RELEASE-ONE-MASTER-ENTRY.
098700*---------------------------------------------------------------*
098800     MOVE WS-M-ENTRY(WS-MASTER-IDX) TO WS-WORK-ENTRY.
098900     RELEASE SORT-REC FROM WS-WORK-ENTRY.
099000*---------------------------------------------------------------*
099100 3120-RELEASE-ONE-NEW-ENTRY.
099200*---------------------------------------------------------------*
099300     MOVE WS-N-ENTRY(WS-MASTER-IDX) TO WS-WORK-ENTRY.
099400     RELEASE SORT-REC FROM WS-WORK-ENTRY.
099500*---------------------------------------------------------------*
099600 3200-WRITE-SORTED-MASTER.
099700*---------------------------------------------------------------*
099800     RETURN SORTWK1 AT END
099900             SET SORTWK-EOF TO TRUE
100000         NOT AT END
100100             INTO WS-WORK-ENTRY
100200     END-RETURN.
100300     PERFORM 3210-WRITE-ONE-SORTED-RECORD
100400         UNTIL SORTWK-EOF.
100500*---------------------------------------------------------------*
100600 3210-WRITE-ONE-SORTED-RECORD.
100700*---------------------------------------------------------------*
100800     MOVE WS-WORK-ENTRY TO CAT-CATALOG-RECORD.
100900     WRITE CAT-CATALOG-RECORD.
101000     RETURN SORTWK1 AT END
101100             SET SORTWK-EOF TO TRUE
101200         NOT AT END
101300             INTO WS-WORK-ENTRY
101400     END-RETURN.
101500*---------------------------------------------------------------*
101600 4000-CLOSE-FILES.
101700*---------------------------------------------------------------*
101800     CLOSE RAWIN, CATOLD, CATNEW.
101900*---------------------------------------------------------------*
102000 8000-READ-RAW-RECORD.
102100*---------------------------------------------------------------*
102200     READ RAWIN
102300         AT END
102400             SET RAWIN-EOF TO TRUE
102500     END-READ.
102600*---------------------------------------------------------------*
102700 9000-PRINT-SUMMARY.
102800*---------------------------------------------------------------*
102900     DISPLAY 'CATIMPRT -- CATALOG IMPORT/UPSERT RUN COMPLETE'.
103000     DISPLAY 'RECORDS IMPORTED : ', WS-IMPORTED-COUNT.
103100     DISPLAY 'RECORDS IN ERROR : ', WS-ERROR-COUNT.
