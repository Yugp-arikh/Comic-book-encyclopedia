000100*------------------------------------------------------------*
000200* COPYLIB:  QRYREC
000300* PURPOSE:  ONE CATALOG SEARCH REQUEST, AS FED TO CATQUERY ON
000400*           QUERYIN.  EVERY FIELD IS AN OPTIONAL, CASE-
000500*           INSENSITIVE "CONTAINS" FILTER -- A BLANK FIELD
000600*           MEANS THAT FILTER IS NOT APPLIED.  260 BYTES.
000700* USED BY:  CBL-CATQUERY.CBL (FD, READ-ONLY)
000800*           CBL-CATSRCH.CBL  (LINKAGE, PASSED BY CATQUERY)
000900*------------------------------------------------------------*
001000 01  QUERY-RECORD.
001100     05  QRY-TITLE                            PIC X(40).
001200     05  QRY-GENRE                            PIC X(20).
001300     05  QRY-AUTHOR                           PIC X(30).
001400     05  QRY-YEAR                             PIC X(10).
001500     05  QRY-EDITION                          PIC X(30).
001600     05  QRY-LANGUAGES                        PIC X(60).
001700     05  QRY-NAME-TYPE                        PIC X(30).
001800*        REFERENCE DESK ASKED FOR SORT/GROUP CONTROL ON THE
001900*        RESULTS LISTING (CAT-0077) -- CARVED OUT OF THE OLD
002000*        RESERVED BLOCK BELOW INSTEAD OF GROWING THE RECORD.
002100     05  QRY-SORT-DIRECTION                   PIC X(01).
002200         88  QRY-SORT-IS-DESCENDING            VALUE 'D'.
002300     05  QRY-GROUP-BY-CODE                    PIC X(01).
002400         88  QRY-GROUP-IS-BY-AUTHOR             VALUE 'A'.
002500         88  QRY-GROUP-IS-BY-YEAR                VALUE 'Y'.
002600*        RESERVED FOR FILTER CRITERIA NOT YET ASKED FOR BY
002700*        REFERENCE DESK -- KEEP QUERY-RECORD AT 260 BYTES.
002800     05  FILLER                               PIC X(38).
002900     05  QRY-RESERVED REDEFINES FILLER.
003000         10  QRY-RESERVED-EXPANSION           PIC X(38).
