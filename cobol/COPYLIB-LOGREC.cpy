000100*------------------------------------------------------------*
000200* COPYLIB:  LOGREC
000300* PURPOSE:  ONE SEARCH-LOG RECORD -- WRITTEN ONCE PER QUERY BY
000400*           CATQUERY, READ BACK SEQUENTIALLY AND ACCUMULATED
000500*           BY CATRPT FOR THE ANALYTICS REPORT.  560 BYTES.
000600* USED BY:  CBL-CATQUERY.CBL (FD, APPEND/WRITE)
000700*           CBL-CATRPT.CBL   (FD, READ-ONLY)
000800*------------------------------------------------------------*
000900 01  SEARCH-LOG-RECORD.
001000     05  LOG-QUERY-TEXT                       PIC X(200).
001100     05  LOG-NUM-RESULTS                      PIC 9(05).
001200     05  LOG-RESULT-ID                        PIC X(10)
001300                                                 OCCURS 30 TIMES.
001400*        BULK-CLEAR/BULK-MOVE VIEW OF THE 30 RESULT IDS --
001500*        USED BY 2000-WRITE-LOG-RECORD INSTEAD OF A 30-DEEP
001600*        PERFORM WHEN THE WHOLE LIST IS BEING BLANKED OUT.
001700     05  LOG-RESULT-BLOCK REDEFINES
001800         LOG-RESULT-ID                        PIC X(300).
001900     05  LOG-RESULT-COUNT                     PIC 9(02).
002000*        RESERVED -- SEE CHANGE LOG IF THIS EVER GROWS PAST
002100*        30 RESULT IDS.
002200     05  FILLER                                PIC X(53).
002300     05  LOG-RESERVED REDEFINES FILLER.
002400         10  LOG-RESERVED-TIMESTAMP           PIC X(14).
002500         10  LOG-RESERVED-EXPANSION           PIC X(39).
