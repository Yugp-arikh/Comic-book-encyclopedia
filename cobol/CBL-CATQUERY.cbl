000100*===============================================================*
000200* PROGRAM NAME:    CATQUERY
000300* ORIGINAL AUTHOR: T. OKONKWO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/18/83 T. OKONKWO      CREATED -- FIRST ON-DEMAND CATALOG
000900*                          QUERY JOB FOR THE REFERENCE DESK, READS
001000*                          QUERYIN CARDS AND SCANS THE CATALOG
001100*                          MASTER DIRECTLY.
001200* 11/02/02 T. OKONKWO      REWRITTEN -- SEARCH LOGIC SPLIT OUT
001300*                          INTO THE CATSRCH SUBPROGRAM, CALLED
001400*                          PER REQUEST.  WRITES THE RESULTS
001500*                          LISTING AND THE SEARCH LOG.
001600* 06/04/03 R. PATEL        QUERY TEXT NOW BUILT IN FIXED FIELD
001700*                          ORDER SO SEARCHLOG IS COMPARABLE
001800*                          ACROSS RUNS (CAT-0029).
001900* 09/30/98 R. PATEL        Y2K REVIEW -- NO DATE ARITHMETIC IN
002000*                          THIS PROGRAM.  TICKET CAT-0041.
002100* 08/02/16 M. FEENEY       ADDED SORT/GROUP CONTROL -- CALLS
002200*                          CATSORT WHEN THE QUERY CARD ASKS FOR
002300*                          DESCENDING ORDER OR GROUPING
002400*                          (CAT-0077).
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  CATQUERY.
002800 AUTHOR.  T. OKONKWO.
002900 INSTALLATION.  CATALOG DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  04/18/83.
003100 DATE-COMPILED.  08/02/16.
003200 SECURITY.  NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900*---------------------------------------------------------------*
004000 OBJECT-COMPUTER. IBM-3081.
004100*---------------------------------------------------------------*
004200 SPECIAL-NAMES.
004300     CONSOLE IS OPER-CONSOLE.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT QUERYIN ASSIGN TO QUERYIN
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS IS QUERYIN-STATUS.
005100*
005200     SELECT CATDD ASSIGN TO CATDD
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS IS CATDD-STATUS.
005500*
005600     SELECT SEARCHLOG ASSIGN TO SEARCHLOG
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS IS SEARCHLOG-STATUS.
005900*
006000     SELECT RESULTS ASSIGN TO RESULTS
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS IS RESULTS-STATUS.
006300*===============================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*---------------------------------------------------------------*
006700 FD  QUERYIN
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 260 CHARACTERS
007100     DATA RECORD IS QUERY-RECORD.
007200     COPY QRYREC.
007300*---------------------------------------------------------------*
007400*    OPENED HERE ONLY LONG ENOUGH TO LOAD THE MASTER TABLE USED
007500*    FOR RESULT-TITLE LOOKUPS WHEN GROUPING -- CATSRCH DOES ITS
007600*    OWN CATDD I/O FOR THE ACTUAL SEARCH.
007700*---------------------------------------------------------------*
007800 FD  CATDD
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 610 CHARACTERS
008200     DATA RECORD IS CAT-CATALOG-RECORD.
008300     COPY CATREC.
008400*---------------------------------------------------------------*
008500 FD  SEARCHLOG
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 560 CHARACTERS
008900     DATA RECORD IS SEARCH-LOG-RECORD.
009000     COPY LOGREC.
009100*---------------------------------------------------------------*
009200 FD  RESULTS
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     DATA RECORD IS RESULTS-PRINT-LINE.
009700 01  RESULTS-PRINT-LINE.
009800     05  FILLER                          PIC X(132).
009900*===============================================================*
010000 WORKING-STORAGE SECTION.
010100*---------------------------------------------------------------*
010200 01  WS-SWITCHES-MISC-FIELDS.
010300     05  QUERYIN-STATUS               PIC X(02).
010400         88  QUERYIN-OK                       VALUE '00'.
010500         88  QUERYIN-EOF                      VALUE '10'.
010600     05  CATDD-STATUS                 PIC X(02).
010700         88  CATDD-OK                         VALUE '00'.
010800         88  CATDD-EOF                        VALUE '10'.
010900     05  SEARCHLOG-STATUS             PIC X(02).
011000         88  SEARCHLOG-OK                     VALUE '00'.
011100     05  RESULTS-STATUS                PIC X(02).
011200         88  RESULTS-OK                       VALUE '00'.
011300     05  WS-TERM-WRITTEN-SW           PIC X(01) VALUE 'N'.
011400         88  WS-TERM-ALREADY-WRITTEN          VALUE 'Y'.
011500     05  FILLER                       PIC X(02).
011600*---------------------------------------------------------------*
011700*    STANDALONE COUNTER -- NOT PART OF A GROUP, DEPENDING-ON
011800*    OBJECT FOR WS-MASTER-TABLE BELOW.
011900 77  WS-MASTER-COUNT                 PIC S9(05) USAGE COMP.
012000*---------------------------------------------------------------*
012100 01  WS-COUNTERS.
012200     05  WS-QUERY-COUNT               PIC S9(05) USAGE COMP.
012300     05  WS-MASTER-IDX                 PIC S9(05) USAGE COMP.
012400     05  WS-SCAN-IDX                   PIC S9(05) USAGE COMP.
012500     05  WS-GROUP-IDX                   PIC S9(05) USAGE COMP.
012600     05  WS-LOG-CAP-IDX                 PIC S9(02) USAGE COMP.
012700     05  FILLER                         PIC X(02).
012800*---------------------------------------------------------------*
012900*    MASTER TABLE -- LOADED ONCE, USED ONLY TO LOOK UP THE TITLE
013000*    FOR A GROUP HEADER AND TO PASS TO CATSORT'S WORK FILE.  THE
013100*    ACTUAL FILTER SCAN IS DONE BY CATSRCH AGAINST CATDD ITSELF.
013200*---------------------------------------------------------------*
013300 01  WS-MASTER-TABLE.
013400     05  WS-M-ENTRY OCCURS 1 TO 6000 TIMES
013500             DEPENDING ON WS-MASTER-COUNT
013600             ASCENDING KEY IS WS-M-ID
013700             INDEXED BY WS-M-IDX.
013800         10  WS-M-ID                  PIC X(10).
013900         10  WS-M-ID-N REDEFINES WS-M-ID PIC 9(10).
014000         10  WS-M-TITLE                PIC X(80).
014100         10  FILLER                    PIC X(02).
014200*---------------------------------------------------------------*
014300 01  WS-QUERY-TEXT-WORK.
014400     05  WS-QTEXT                     PIC X(200).
014500     05  WS-QTEXT-PTR                  PIC S9(03) USAGE COMP.
014600     05  WS-QTEXT-ANY-TERM-SW          PIC X(01) VALUE 'N'.
014700         88  WS-QTEXT-HAS-A-TERM               VALUE 'Y'.
014800     05  FILLER                        PIC X(02).
014900*---------------------------------------------------------------*
015000 01  WS-LOG-WORK.
015100     05  WS-LOG-ID-COUNT               PIC S9(02) USAGE COMP.
015200     05  FILLER                        PIC X(02).
015300*---------------------------------------------------------------*
015400 01  WS-GROUP-WORK.
015500     05  WS-GROUP-KEY                  PIC X(30).
015600     05  WS-GROUP-PRIOR-KEY             PIC X(30).
015700     05  WS-GROUP-COUNT                PIC S9(05) USAGE COMP.
015800     05  WS-GRAND-TOTAL-COUNT           PIC S9(05) USAGE COMP.
015900     05  WS-GROUP-REC-COUNT             PIC S9(03) USAGE COMP.
016000     05  FILLER                         PIC X(02).
016100*---------------------------------------------------------------*
016200*    PRINT-LINE BUILD AREAS.  EACH IS A GROUP THAT REDEFINES THE
016300*    SAME BYTES AS AN ALTERNATE, NUMBERED-FIELD VIEW -- THE
016400*    SHOP'S USUAL WAY OF LAYING OUT A REPORT LINE.
016500*---------------------------------------------------------------*
016600 01  WS-HEADER-LINE.
016700     05  WS-HDR-LABEL                  PIC X(16) VALUE
016800         'SEARCH REQUEST: '.
016900     05  WS-HDR-QUERY-TEXT             PIC X(114).
017000     05  FILLER                        PIC X(02).
017100*---------------------------------------------------------------*
017200 01  WS-DETAIL-LINE.
017300     05  WS-DTL-ID                     PIC X(10).
017400     05  WS-DTL-FILL1                  PIC X(02) VALUE SPACES.
017500     05  WS-DTL-TITLE                   PIC X(60).
017600     05  WS-DTL-FILL2                  PIC X(02) VALUE SPACES.
017700     05  WS-DTL-AUTHOR                  PIC X(30).
017800     05  WS-DTL-FILL3                  PIC X(02) VALUE SPACES.
017900     05  WS-DTL-YEAR                    PIC X(10).
018000     05  FILLER                        PIC X(16).
018100*    NUMERIC VIEW OF THE SAME BYTES -- USED WHEN THE CATALOG ID
018200*    HAS TO BE COMPARED NUMERICALLY FOR THE GROUP-KEY LOOKUP.
018300 01  WS-DETAIL-LINE-N REDEFINES WS-DETAIL-LINE.
018400     05  WS-DTLN-ID                    PIC 9(10).
018500     05  FILLER                        PIC X(122).
018600*---------------------------------------------------------------*
018700 01  WS-TRAILER-LINE.
018800     05  WS-TRL-LABEL                  PIC X(20) VALUE
018900         'RESULT COUNT:       '.
019000     05  WS-TRL-COUNT                  PIC ZZZ,ZZ9.
019100     05  FILLER                        PIC X(105).
019200*---------------------------------------------------------------*
019300 01  WS-GROUP-HEADER-LINE.
019400     05  WS-GHL-LABEL                  PIC X(10) VALUE
019500         'GROUP:    '.
019600     05  WS-GHL-KEY                    PIC X(30).
019700     05  FILLER                        PIC X(92).
019800*---------------------------------------------------------------*
019900 01  WS-GROUP-COUNT-LINE.
020000     05  WS-GCL-LABEL                  PIC X(20) VALUE
020100         'GROUP RECORD COUNT: '.
020200     05  WS-GCL-COUNT                  PIC ZZ9.
020300     05  FILLER                        PIC X(109).
020400*---------------------------------------------------------------*
020500 01  WS-GRAND-TOTAL-LINE.
020600     05  WS-GTL-LABEL                  PIC X(20) VALUE
020700         'GRAND TOTAL RECORDS:'.
020800     05  WS-GTL-COUNT                  PIC ZZZ,ZZ9.
020900     05  FILLER                        PIC X(105).
021000*---------------------------------------------------------------*
021100*    CALL LINKAGE TO CATSRCH/CATSORT -- SAME COPYBOOK BOTH
021200*    SUBPROGRAMS USE, SO THE SHAPES LINE UP BY-REFERENCE.
021300*---------------------------------------------------------------*
021400 COPY CATTBL.
021500*===============================================================*
021600 PROCEDURE DIVISION.
021700*---------------------------------------------------------------*
021800 0000-MAIN-PARAGRAPH.
021900*---------------------------------------------------------------*
022000     PERFORM 1000-OPEN-FILES.
022100     PERFORM 1100-LOAD-MASTER-TABLE.
022200     PERFORM 2000-PROCESS-ONE-QUERY
022300         UNTIL QUERYIN-EOF.
022400     PERFORM 4000-CLOSE-FILES.
022500     PERFORM 9000-PRINT-SUMMARY.
022600     GOBACK.
022700*---------------------------------------------------------------*
022800 1000-OPEN-FILES.
022900*---------------------------------------------------------------*
023000     OPEN INPUT QUERYIN.
023100     OPEN INPUT CATDD.
023200     OPEN EXTEND SEARCHLOG.
023300     OPEN OUTPUT RESULTS.
023400     MOVE ZERO TO WS-QUERY-COUNT.
023500     MOVE ZERO TO WS-MASTER-COUNT.
023600*---------------------------------------------------------------*
023700*    LOAD THE MASTER TABLE FOR TITLE LOOKUPS -- ASCENDING BY ID,
023800*    SAME TECHNIQUE CBL-CATIMPRT.CBL USES TO BUILD ITS OWN TABLE.
023900*---------------------------------------------------------------*
024000 1100-LOAD-MASTER-TABLE.
024100*---------------------------------------------------------------*
024200     PERFORM 1105-LOAD-ONE-MASTER-RECORD
024300         UNTIL CATDD-EOF
024400         OR WS-MASTER-COUNT >= 6000.
024500     CLOSE CATDD.
024600*---------------------------------------------------------------*
024700 1105-LOAD-ONE-MASTER-RECORD.
024800*---------------------------------------------------------------*
024900     READ CATDD
025000         AT END
025100             SET CATDD-EOF TO TRUE
025200         NOT AT END
025300             ADD 1 TO WS-MASTER-COUNT
025400             MOVE CAT-BL-RECORD-ID
025500                 TO WS-M-ID(WS-MASTER-COUNT)
025600             MOVE CAT-TITLE
025700                 TO WS-M-TITLE(WS-MASTER-COUNT)
025800     END-READ.
025900*---------------------------------------------------------------*
026000*    ONE QUERY CARD -- CALL CATSRCH TO FILTER, BUILD THE QUERY
026100*    TEXT, LOG IT, PRINT THE RESULTS LISTING (GROUPED VIA
026200*    CATSORT IF THE CARD ASKS FOR IT), THEN MOVE ON.
026300*---------------------------------------------------------------*
026400 2000-PROCESS-ONE-QUERY.
026500*---------------------------------------------------------------*
026600     READ QUERYIN
026700         AT END
026800             SET QUERYIN-EOF TO TRUE
026900         NOT AT END
027000             ADD 1 TO WS-QUERY-COUNT
027100             CALL 'CATSRCH' USING QUERY-RECORD,
027200                 RESULT-TABLE-SIZE, RESULT-TABLE
027300             PERFORM 2100-BUILD-QUERY-TEXT
027400             PERFORM 2200-WRITE-LOG-RECORD
027500             IF QRY-SORT-IS-DESCENDING
027600                 OR QRY-GROUP-IS-BY-AUTHOR
027700                 OR QRY-GROUP-IS-BY-YEAR
027800                 PERFORM 2250-CALL-CATSORT
027900             END-IF
028000             PERFORM 2300-WRITE-RESULTS-REPORT
028100     END-READ.
028200*---------------------------------------------------------------*
028300*    FIXED FIELD ORDER PER THE MAINTENANCE TICKET CAT-0029 --
028400*    GENRE, AUTHOR, YEAR, TITLE, LANGUAGES, EDITION, NAME TYPE.
028500*---------------------------------------------------------------*
028600 2100-BUILD-QUERY-TEXT.
028700*---------------------------------------------------------------*
028800     MOVE SPACES TO WS-QTEXT.
028900     MOVE 1 TO WS-QTEXT-PTR.
029000     MOVE 'N' TO WS-QTEXT-ANY-TERM-SW.
029100     IF QRY-GENRE NOT = SPACES
029200         PERFORM 2110-ADD-ONE-TERM
029300     END-IF.
029400     IF QRY-AUTHOR NOT = SPACES
029500         PERFORM 2111-ADD-AUTHOR-TERM
029600     END-IF.
029700     IF QRY-YEAR NOT = SPACES
029800         PERFORM 2112-ADD-YEAR-TERM
029900     END-IF.
030000     IF QRY-TITLE NOT = SPACES
030100         PERFORM 2113-ADD-TITLE-TERM
030200     END-IF.
030300     IF QRY-LANGUAGES NOT = SPACES
030400         PERFORM 2114-ADD-LANGUAGES-TERM
030500     END-IF.
030600     IF QRY-EDITION NOT = SPACES
030700         PERFORM 2115-ADD-EDITION-TERM
030800     END-IF.
030900     IF QRY-NAME-TYPE NOT = SPACES
031000         PERFORM 2116-ADD-NAME-TYPE-TERM
031100     END-IF.
031200     IF NOT WS-QTEXT-HAS-A-TERM
031300         MOVE 'empty_search' TO WS-QTEXT
031400     END-IF.
031500*---------------------------------------------------------------*
031600 2110-ADD-ONE-TERM.
031700*---------------------------------------------------------------*
031800     PERFORM 2120-ADD-TERM-SEPARATOR.
031900     STRING 'GENRE=' DELIMITED BY SIZE
032000         QRY-GENRE DELIMITED BY SPACE
032100         INTO WS-QTEXT
032200         WITH POINTER WS-QTEXT-PTR
032300     END-STRING.
032400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
032500*---------------------------------------------------------------*
032600 2111-ADD-AUTHOR-TERM.
032700*---------------------------------------------------------------*
032800     PERFORM 2120-ADD-TERM-SEPARATOR.
032900     STRING 'AUTHOR=' DELIMITED BY SIZE
033000         QRY-AUTHOR DELIMITED BY SPACE
033100         INTO WS-QTEXT
033200         WITH POINTER WS-QTEXT-PTR
033300     END-STRING.
033400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
033500*---------------------------------------------------------------*
033600 2112-ADD-YEAR-TERM.
033700*---------------------------------------------------------------*
033800     PERFORM 2120-ADD-TERM-SEPARATOR.
033900     STRING 'YEAR=' DELIMITED BY SIZE
034000         QRY-YEAR DELIMITED BY SPACE
034100         INTO WS-QTEXT
034200         WITH POINTER WS-QTEXT-PTR
034300     END-STRING.
034400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
034500*---------------------------------------------------------------*
034600 2113-ADD-TITLE-TERM.
034700*---------------------------------------------------------------*
034800     PERFORM 2120-ADD-TERM-SEPARATOR.
034900     STRING 'TITLE=' DELIMITED BY SIZE
035000         QRY-TITLE DELIMITED BY SPACE
035100         INTO WS-QTEXT
035200         WITH POINTER WS-QTEXT-PTR
035300     END-STRING.
035400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
035500*---------------------------------------------------------------*
035600 2114-ADD-LANGUAGES-TERM.
035700*---------------------------------------------------------------*
035800     PERFORM 2120-ADD-TERM-SEPARATOR.
035900     STRING 'LANGUAGES=' DELIMITED BY SIZE
036000         QRY-LANGUAGES DELIMITED BY SPACE
036100         INTO WS-QTEXT
036200         WITH POINTER WS-QTEXT-PTR
036300     END-STRING.
036400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
036500*---------------------------------------------------------------*
036600 2115-ADD-EDITION-TERM.
036700*---------------------------------------------------------------*
036800     PERFORM 2120-ADD-TERM-SEPARATOR.
036900     STRING 'EDITION=' DELIMITED BY SIZE
037000         QRY-EDITION DELIMITED BY SPACE
037100         INTO WS-QTEXT
037200         WITH POINTER WS-QTEXT-PTR
037300     END-STRING.
037400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
037500*---------------------------------------------------------------*
037600 2116-ADD-NAME-TYPE-TERM.
037700*---------------------------------------------------------------*
037800     PERFORM 2120-ADD-TERM-SEPARATOR.
037900     STRING 'NAME_TYPE=' DELIMITED BY SIZE
038000         QRY-NAME-TYPE DELIMITED BY SPACE
038100         INTO WS-QTEXT
038200         WITH POINTER WS-QTEXT-PTR
038300     END-STRING.
038400     MOVE 'Y' TO WS-QTEXT-ANY-TERM-SW.
038500*---------------------------------------------------------------*
038600 2120-ADD-TERM-SEPARATOR.
038700*---------------------------------------------------------------*
038800     IF WS-QTEXT-HAS-A-TERM
038900         STRING ' AND ' DELIMITED BY SIZE
039000             INTO WS-QTEXT
039100             WITH POINTER WS-QTEXT-PTR
039200         END-STRING
039300     END-IF.
039400*---------------------------------------------------------------*
039500 2200-WRITE-LOG-RECORD.
039600*---------------------------------------------------------------*
039700     MOVE SPACES TO SEARCH-LOG-RECORD.
039800     MOVE WS-QTEXT TO LOG-QUERY-TEXT.
039900     MOVE RESULT-TABLE-SIZE TO LOG-NUM-RESULTS.
040000     IF RESULT-TABLE-SIZE > 30
040100         MOVE 30 TO WS-LOG-ID-COUNT
040200     ELSE
040300         MOVE RESULT-TABLE-SIZE TO WS-LOG-ID-COUNT
040400     END-IF.
040500     MOVE WS-LOG-ID-COUNT TO LOG-RESULT-COUNT.
040600     PERFORM 2210-COPY-ONE-LOG-ID
040700         VARYING WS-LOG-CAP-IDX FROM 1 BY 1
040800         UNTIL WS-LOG-CAP-IDX > WS-LOG-ID-COUNT.
040900     WRITE SEARCH-LOG-RECORD.
041000*---------------------------------------------------------------*
041100 2210-COPY-ONE-LOG-ID.
041200*---------------------------------------------------------------*
041300     MOVE TBL-RESULT-ID(WS-LOG-CAP-IDX)
041400         TO LOG-RESULT-ID(WS-LOG-CAP-IDX).
041500*---------------------------------------------------------------*
041600*    GROUPING OR DESCENDING ORDER WAS REQUESTED -- LET CATSORT
041700*    REWORK RESULT-TABLE IN PLACE BEFORE WE PRINT IT.
041800*---------------------------------------------------------------*
041900 2250-CALL-CATSORT.
042000*---------------------------------------------------------------*
042100     MOVE QRY-SORT-DIRECTION TO SORT-DIRECTION.
042200     IF SORT-DIRECTION = SPACE
042300         MOVE 'A' TO SORT-DIRECTION
042400     END-IF.
042500     MOVE QRY-GROUP-BY-CODE TO GROUP-BY-CODE.
042600     IF GROUP-BY-CODE = SPACE
042700         SET GROUP-BY-NONE TO TRUE
042800     END-IF.
042900     CALL 'CATSORT' USING SEARCH-REQUEST,
043000         RESULT-TABLE-SIZE, RESULT-TABLE.
043100*---------------------------------------------------------------*
043200*    PRINT THE RESULTS LISTING -- PLAIN (BUSINESS RULE: HEADER,
043300*    DETAILS, TRAILER) OR GROUPED (CONTROL BREAK ON GROUP KEY).
043400*---------------------------------------------------------------*
043500 2300-WRITE-RESULTS-REPORT.
043600*---------------------------------------------------------------*
043700     MOVE SPACES TO WS-HEADER-LINE.
043800     MOVE 'SEARCH REQUEST: ' TO WS-HDR-LABEL.
043900     MOVE WS-QTEXT TO WS-HDR-QUERY-TEXT.
044000     WRITE RESULTS-PRINT-LINE FROM WS-HEADER-LINE.
044100     IF GROUP-BY-NONE
044200         PERFORM 2310-WRITE-PLAIN-DETAILS
044300         PERFORM 2330-WRITE-TRAILER
044400     ELSE
044500         PERFORM 2340-WRITE-GROUPED-DETAILS
044600     END-IF.
044700*---------------------------------------------------------------*
044800 2310-WRITE-PLAIN-DETAILS.
044900*---------------------------------------------------------------*
045000     PERFORM 2315-WRITE-ONE-PLAIN-DETAIL
045100         VARYING WS-SCAN-IDX FROM 1 BY 1
045200         UNTIL WS-SCAN-IDX > RESULT-TABLE-SIZE.
045300*---------------------------------------------------------------*
045400 2315-WRITE-ONE-PLAIN-DETAIL.
045500*---------------------------------------------------------------*
045600     MOVE SPACES TO WS-DETAIL-LINE.
045700     MOVE TBL-RESULT-ID(WS-SCAN-IDX) TO WS-DTL-ID.
045800     MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO WS-DTL-TITLE.
045900     MOVE TBL-RESULT-AUTHOR(WS-SCAN-IDX) TO WS-DTL-AUTHOR.
046000     MOVE TBL-RESULT-YEAR(WS-SCAN-IDX) TO WS-DTL-YEAR.
046100     WRITE RESULTS-PRINT-LINE FROM WS-DETAIL-LINE.
046200*---------------------------------------------------------------*
046300 2330-WRITE-TRAILER.
046400*---------------------------------------------------------------*
046500     MOVE SPACES TO WS-TRAILER-LINE.
046600     MOVE 'RESULT COUNT:       ' TO WS-TRL-LABEL.
046700     MOVE RESULT-TABLE-SIZE TO WS-TRL-COUNT.
046800     WRITE RESULTS-PRINT-LINE FROM WS-TRAILER-LINE.
046900*---------------------------------------------------------------*
047000*    RESULT-TABLE IS ALREADY IN GROUP-KEY ORDER (CATSORT DID
047100*    IT) -- CONTROL BREAK ON WS-GROUP-KEY HERE.
047200*---------------------------------------------------------------*
047300 2340-WRITE-GROUPED-DETAILS.
047400*---------------------------------------------------------------*
047500     MOVE ZERO TO WS-GRAND-TOTAL-COUNT.
047600     MOVE SPACES TO WS-GROUP-PRIOR-KEY.
047700     MOVE ZERO TO WS-GROUP-REC-COUNT.
047800     PERFORM 2345-WRITE-ONE-GROUPED-DETAIL
047900         VARYING WS-SCAN-IDX FROM 1 BY 1
048000         UNTIL WS-SCAN-IDX > RESULT-TABLE-SIZE.
048100     IF WS-GROUP-REC-COUNT > 0
048200         PERFORM 2350-WRITE-GROUP-COUNT-LINE
048300     END-IF.
048400     PERFORM 2360-WRITE-GRAND-TOTAL-LINE.
048500*---------------------------------------------------------------*
048600 2345-WRITE-ONE-GROUPED-DETAIL.
048700*---------------------------------------------------------------*
048800     IF GROUP-BY-AUTHOR
048900         MOVE TBL-RESULT-AUTHOR(WS-SCAN-IDX) TO WS-GROUP-KEY
049000     ELSE
049100         MOVE TBL-RESULT-YEAR(WS-SCAN-IDX) TO WS-GROUP-KEY
049200     END-IF.
049300     IF WS-GROUP-KEY = SPACES
049400         MOVE 'UNKNOWN' TO WS-GROUP-KEY
049500     END-IF.
049600     IF WS-GROUP-KEY NOT = WS-GROUP-PRIOR-KEY
049700         IF WS-GROUP-PRIOR-KEY NOT = SPACES
049800             PERFORM 2350-WRITE-GROUP-COUNT-LINE
049900         END-IF
050000         MOVE SPACES TO WS-GROUP-HEADER-LINE
050100         MOVE 'GROUP:    ' TO WS-GHL-LABEL
050200         MOVE WS-GROUP-KEY TO WS-GHL-KEY
050300         WRITE RESULTS-PRINT-LINE FROM WS-GROUP-HEADER-LINE
050400         MOVE WS-GROUP-KEY TO WS-GROUP-PRIOR-KEY
050500         MOVE ZERO TO WS-GROUP-REC-COUNT
050600     END-IF.
050700     MOVE SPACES TO WS-DETAIL-LINE.
050800     MOVE TBL-RESULT-ID(WS-SCAN-IDX) TO WS-DTL-ID.
050900     MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO WS-DTL-TITLE.
051000     MOVE TBL-RESULT-AUTHOR(WS-SCAN-IDX) TO WS-DTL-AUTHOR.
051100     MOVE TBL-RESULT-YEAR(WS-SCAN-IDX) TO WS-DTL-YEAR.
051200     WRITE RESULTS-PRINT-LINE FROM WS-DETAIL-LINE.
051300     ADD 1 TO WS-GROUP-REC-COUNT.
051400     ADD 1 TO WS-GRAND-TOTAL-COUNT.
051500*---------------------------------------------------------------*
051600 2350-WRITE-GROUP-COUNT-LINE.
051700*---------------------------------------------------------------*
051800     MOVE SPACES TO WS-GROUP-COUNT-LINE.
051900     MOVE 'GROUP RECORD COUNT: ' TO WS-GCL-LABEL.
052000     MOVE WS-GROUP-REC-COUNT TO WS-GCL-COUNT.
052100     WRITE RESULTS-PRINT-LINE FROM WS-GROUP-COUNT-LINE.
052200*---------------------------------------------------------------*
052300 2360-WRITE-GRAND-TOTAL-LINE.
052400*---------------------------------------------------------------*
052500     MOVE SPACES TO WS-GRAND-TOTAL-LINE.
052600     MOVE 'GRAND TOTAL RECORDS:' TO WS-GTL-LABEL.
052700     MOVE WS-GRAND-TOTAL-COUNT TO WS-GTL-COUNT.
052800     WRITE RESULTS-PRINT-LINE FROM WS-GRAND-TOTAL-LINE.
052900*---------------------------------------------------------------*
053000 4000-CLOSE-FILES.
053100*---------------------------------------------------------------*
053200     CLOSE QUERYIN.
053300     CLOSE SEARCHLOG.
053400     CLOSE RESULTS.
053500*---------------------------------------------------------------*
053600 9000-PRINT-SUMMARY.
053700*---------------------------------------------------------------*
053800     DISPLAY 'CATQUERY -- QUERIES PROCESSED: ' WS-QUERY-COUNT
053900         UPON OPER-CONSOLE.
