000100*------------------------------------------------------------*
000200* COPYLIB:  RAWREC
000300* PURPOSE:  RAW CATALOG EXTRACT RECORD AS RECEIVED FROM THE
000400*           BRITISH-LIBRARY-STYLE BIBLIOGRAPHIC EXTRACT.  ONE
000500*           ROW PER CATALOG ENTRY, SEMICOLON-SEPARATED MULTI-
000600*           VALUE FIELDS NOT YET SPLIT.  430 BYTES.  TWO SPARE
000700*           BYTES HELD BACK AS FILLER AT THE END FOR WHATEVER
000800*           THE EXTRACT VENDOR TACKS ON NEXT.
000900* USED BY:  CBL-CATIMPRT.CBL (FD, READ-ONLY)
001000*------------------------------------------------------------*
001100 01  RAW-CATALOG-RECORD.
001200     05  RAW-BL-RECORD-ID                    PIC X(10).
001300     05  RAW-TITLE                            PIC X(80).
001400     05  RAW-VARIANT-TITLES                   PIC X(80).
001500*        QUICK-LOOK VIEW OF THE FIRST TWO VARIANT TITLES --
001600*        THE FULL SEMICOLON LIST IS STILL SPLIT BY 2210-SPLIT-
001700*        VARIANT-TITLES, THIS IS ONLY FOR THE EYEBALL DUMP.
001800     05  RAW-VARIANT-TITLES-SPLIT REDEFINES
001900         RAW-VARIANT-TITLES.
002000         10  RAW-VARIANT-TITLE-1ST            PIC X(40).
002100         10  RAW-VARIANT-TITLE-2ND            PIC X(40).
002200     05  RAW-AUTHORS                          PIC X(60).
002300     05  RAW-AUTHORS-SPLIT REDEFINES RAW-AUTHORS.
002400         10  RAW-AUTHOR-1ST                   PIC X(30).
002500         10  RAW-AUTHOR-2ND                   PIC X(30).
002600     05  RAW-PUB-YEARS                        PIC X(30).
002700     05  RAW-GENRES                           PIC X(40).
002800     05  RAW-GENRES-SPLIT REDEFINES RAW-GENRES.
002900         10  RAW-GENRE-1ST                    PIC X(20).
003000         10  RAW-GENRE-2ND                    PIC X(20).
003100     05  RAW-LANGUAGES                        PIC X(30).
003200     05  RAW-ISBN                             PIC X(40).
003300     05  RAW-PUBLISHER                        PIC X(30).
003400     05  RAW-PLACE-OF-PUB                     PIC X(28).
003500     05  FILLER                               PIC X(02).
