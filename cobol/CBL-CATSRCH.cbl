000100*===============================================================*
000200* PROGRAM NAME:    CATSRCH
000300* ORIGINAL AUTHOR: T. OKONKWO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/14/84 T. OKONKWO      CREATED -- SINGLE-FILTER CATALOG SCAN
000900*                          SUBPROGRAM CALLED BY THE ORIGINAL
001000*                          QUERY JOB, ONE QUERY CARD AT A TIME.
001100* 11/09/02 T. OKONKWO      REWRITTEN -- EXPANDED TO THE FULL
001200*                          SEVEN-FILTER CONJUNCTIVE SEARCH CALLED
001300*                          BY CATQUERY, ONE QUERY AT A TIME,
001400*                          SCANS THE CATALOG AND RETURNS MATCHES.
001500* 07/19/05 T. OKONKWO      RAISE RESULT-TABLE CAP TO 10000 PER
001600*                          REFERENCE DESK (CAT-0067).
001700* 09/30/98 R. PATEL        Y2K REVIEW -- NO DATE FIELDS SEARCHED,
001800*                          NO CHANGE REQUIRED.  TICKET CAT-0041.
001900* 04/02/09 M. FEENEY       LANGUAGES FILTER NOW OR'S ACROSS A
002000*                          COMMA LIST INSTEAD OF A SINGLE VALUE
002100*                          (CAT-0088).
002200* 01/14/14 M. FEENEY       SORT RESULTS BY TITLE BEFORE RETURNING
002300*                          -- CALLERS WERE RE-SORTING THEMSELVES.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  CATSRCH.
002700 AUTHOR.  T. OKONKWO.
002800 INSTALLATION.  CATALOG DEVELOPMENT CENTER.
002900 DATE-WRITTEN.  06/14/84.
003000 DATE-COMPILED.  01/14/14.
003100 SECURITY.  NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*
003900 OBJECT-COMPUTER. IBM-3081.
004000*---------------------------------------------------------------*
004100 SPECIAL-NAMES.
004200     UPSI-0 ON  STATUS IS WS-TRACE-ON
004300            OFF STATUS IS WS-TRACE-OFF.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT CATDD ASSIGN TO CATDD
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS IS CATDD-STATUS.
005100*
005200     SELECT SORTWK2 ASSIGN TO SORTWK2.
005300*===============================================================*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*---------------------------------------------------------------*
005700 FD  CATDD
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 610 CHARACTERS
006100     DATA RECORD IS CAT-CATALOG-RECORD.
006200     COPY CATREC.
006300*---------------------------------------------------------------*
006400 SD  SORTWK2.
006500 01  SORT2-REC.
006600     05  SR2-TITLE-FOLD                  PIC X(80).
006700     05  SR2-DATA.
006800         10  SR2-ID                      PIC X(10).
006900*            NUMERIC VIEW -- USED WHEN CATSORT IS CALLED WITH A
007000*            GROUP-BY-YEAR REQUEST AND NEEDS TO COMPARE THE SORT
007100*            WORK RECORD'S ID AS A NUMBER INSTEAD OF TEXT.
007200         10  SR2-ID-N REDEFINES SR2-ID PIC 9(10).
007300         10  SR2-TITLE                    PIC X(80).
007400         10  SR2-AUTHOR                   PIC X(30).
007500         10  SR2-YEAR                     PIC X(10).
007600         10  SR2-AUTHOR-LIST              PIC X(120).
007700         10  SR2-YEAR-LIST                PIC X(40).
007800         10  FILLER                       PIC X(02).
007900*---------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-MISC-FIELDS.
008300     05  CATDD-STATUS                PIC X(02).
008400         88  CATDD-OK                         VALUE '00'.
008500         88  CATDD-EOF                        VALUE '10'.
008600     05  SORTWK2-EOF-SW               PIC X(01) VALUE 'N'.
008700         88  SORTWK2-EOF                      VALUE 'Y'.
008800     05  WS-PASS-SW                  PIC X(01).
008900         88  WS-RECORD-PASSES                 VALUE 'Y'.
009000     05  FILLER                      PIC X(02).
009100*---------------------------------------------------------------*
009200*    STANDALONE COUNTER -- NOT PART OF A GROUP, CAPS THE MATCH
009300*    RUN AT 10000 PER TICKET CAT-0067.
009400 77  WS-MATCH-COUNT                  PIC S9(05) USAGE COMP.
009500*---------------------------------------------------------------*
009600 01  WS-COUNTERS.
009700     05  WS-SCAN-IDX                 PIC S9(02) USAGE COMP.
009800     05  WS-TITLE-SCAN-I              PIC S9(03) USAGE COMP.
009900     05  FILLER                      PIC X(02).
010000*---------------------------------------------------------------*
010100*    WORK COPY OF THE SUBSTRING-CONTAINS ARGUMENTS.  EACH FILTER
010200*    PARAGRAPH LOADS WS-CON-HAY / WS-CON-NEEDLE (CASE-FOLDED VIA
010300*    INSPECT CONVERTING -- NO INTRINSIC FUNCTIONS USED ANYWHERE
010400*    IN THIS PROGRAM) AND PERFORMS 2900.
010500*---------------------------------------------------------------*
010600 01  WS-CONTAINS-WORK.
010700     05  WS-CON-HAY                   PIC X(80).
010800     05  WS-CON-HAY-LEN                PIC S9(03) USAGE COMP.
010900     05  WS-CON-NEEDLE                 PIC X(80).
011000     05  WS-CON-NEEDLE-LEN             PIC S9(03) USAGE COMP.
011100     05  WS-CON-POS                    PIC S9(03) USAGE COMP.
011200     05  WS-CON-FOUND-SW                PIC X(01).
011300         88  WS-CON-FOUND                      VALUE 'Y'.
011400     05  WS-CON-LEN-IDX                PIC S9(03) USAGE COMP.
011500     05  FILLER                       PIC X(02).
011600*---------------------------------------------------------------*
011700 01  WS-FOLDED-FIELDS.
011800     05  WS-FOLD-TITLE                PIC X(80).
011900     05  WS-FOLD-VARIANT               PIC X(40) OCCURS 3 TIMES.
012000*    FLAT VIEW -- LETS 2130 CHECK ALL THREE VARIANT TITLES FOR
012100*    BLANK IN ONE MOVE INSTEAD OF THREE.
012200    05  WS-FOLD-VARIANT-FLAT REDEFINES WS-FOLD-VARIANT
012300                                  PIC X(120).
012400     05  WS-FOLD-AUTHOR                PIC X(30) OCCURS 4 TIMES.
012500     05  WS-FOLD-YEAR                  PIC X(10) OCCURS 3 TIMES.
012600     05  WS-FOLD-GENRE                 PIC X(20) OCCURS 3 TIMES.
012700     05  WS-FOLD-LANGUAGE              PIC X(15) OCCURS 3 TIMES.
012800     05  WS-FOLD-PUBLISHER             PIC X(30).
012900     05  WS-FOLD-PLACE-OF-PUB          PIC X(30).
013000     05  FILLER                       PIC X(02).
013100*---------------------------------------------------------------*
013200*    LANGUAGES FILTER IS COMMA-SEPARATED -- SPLIT ONCE PER QUERY
013300*    (NOT PER RECORD) INTO THIS TABLE.
013400*---------------------------------------------------------------*
013500 01  WS-QRY-LANGUAGE-LIST.
013600     05  WS-QRY-LANG-COUNT            PIC 9(02) USAGE COMP.
013700     05  WS-QRY-LANG-ENTRY            PIC X(60) OCCURS 4 TIMES.
013800*    FLAT VIEW -- QUICK ALL-BLANK TEST BEFORE SPLITTING A NEW
013900*    QUERY'S LANGUAGE LIST.
014000    05  WS-QRY-LANG-ENTRY-FLAT REDEFINES WS-QRY-LANG-ENTRY
014100                                  PIC X(240).
014200     05  FILLER                      PIC X(02).
014300*---------------------------------------------------------------*
014400 01  WS-SPLIT-WORK.
014500     05  WS-SPLIT-SOURCE              PIC X(60).
014600     05  WS-SPLIT-PTR                  PIC S9(03) USAGE COMP.
014700     05  WS-SPLIT-TOKEN                PIC X(60).
014800     05  FILLER                        PIC X(02).
014900*---------------------------------------------------------------*
015000*    02/14/18 M. FEENEY -- BUILD AREA FOR THE COMMA-JOINED
015100*    AUTHOR/YEAR LISTS CATSORT NEEDS TO EXPLODE A RECORD INTO
015200*    EVERY GROUP IT BELONGS IN (CAT-0091).
015300*---------------------------------------------------------------*
015400 01  WS-LIST-BUILD-AREA                  PIC X(120).
015500*===============================================================*
015600 LINKAGE SECTION.
015700*---------------------------------------------------------------*
015800 COPY QRYREC.
015900*---------------------------------------------------------------*
016000 COPY CATTBL.
016100*===============================================================*
016200 PROCEDURE DIVISION USING QUERY-RECORD, RESULT-TABLE-SIZE,
016300     RESULT-TABLE.
016400*---------------------------------------------------------------*
016500 0000-MAIN-PARAGRAPH.
016600*---------------------------------------------------------------*
016700     MOVE ZERO TO RESULT-TABLE-SIZE.
016800     MOVE ZERO TO WS-MATCH-COUNT.
016900     PERFORM 1100-FOLD-LANGUAGE-FILTER.
017000     OPEN INPUT CATDD.
017100     PERFORM 2000-SCAN-CATALOG
017200         UNTIL CATDD-EOF
017300         OR WS-MATCH-COUNT >= 10000.
017400     CLOSE CATDD.
017500     PERFORM 3000-SORT-MATCHES-BY-TITLE.
017600*    OPERATOR TRACE SWITCH (UPSI-0) -- OFF FOR NORMAL RUNS, SET ON
017700*    AT THE CONSOLE WHEN THE REFERENCE DESK REPORTS A SEARCH THAT
017800*    LOOKS WRONG, SO THE RUN LOG SHOWS HOW MANY HITS CATSRCH SAW.
017900     IF WS-TRACE-ON
018000         DISPLAY 'CATSRCH -- MATCHES FOUND: ' WS-MATCH-COUNT
018100     END-IF.
018200     GOBACK.
018300*---------------------------------------------------------------*
018400*    QRY-LANGUAGES IS A COMMA-SEPARATED OR-LIST -- SPLIT ONCE SO
018500*    2160-CHECK-LANGUAGES DOES NOT RE-SPLIT IT FOR EVERY RECORD.
018600*---------------------------------------------------------------*
018700 1100-FOLD-LANGUAGE-FILTER.
018800*---------------------------------------------------------------*
018900     MOVE ZERO TO WS-QRY-LANG-COUNT.
019000     MOVE QRY-LANGUAGES TO WS-SPLIT-SOURCE.
019100     INSPECT WS-SPLIT-SOURCE
019200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019400     MOVE 1 TO WS-SPLIT-PTR.
019500     PERFORM 1110-SPLIT-ONE-LANGUAGE
019600         UNTIL WS-SPLIT-PTR > 60.
019700*---------------------------------------------------------------*
019800 1110-SPLIT-ONE-LANGUAGE.
019900*---------------------------------------------------------------*
020000     MOVE SPACES TO WS-SPLIT-TOKEN.
020100     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','
020200         INTO WS-SPLIT-TOKEN
020300         WITH POINTER WS-SPLIT-PTR
020400         ON OVERFLOW CONTINUE
020500     END-UNSTRING.
020600     IF WS-SPLIT-TOKEN NOT = SPACES
020700        AND WS-QRY-LANG-COUNT < 4
020800         ADD 1 TO WS-QRY-LANG-COUNT
020900         MOVE WS-SPLIT-TOKEN
021000             TO WS-QRY-LANG-ENTRY(WS-QRY-LANG-COUNT)
021100     END-IF.
021200*---------------------------------------------------------------*
021300*    THE CATALOG IS IN CAT-BL-RECORD-ID ORDER; 2100 THROUGH 2170
021400*    APPLY THE SEVEN FILTERS CONJUNCTIVELY WITH SHORT-CIRCUIT
021500*    EXIT ON THE FIRST FILTER A RECORD FAILS, IN THE SAME FIXED
021600*    ORDER THE QUERY TEXT IS BUILT IN (CATQUERY 2100).
021700*---------------------------------------------------------------*
021800 2000-SCAN-CATALOG.
021900*---------------------------------------------------------------*
022000     READ CATDD
022100         AT END
022200             SET CATDD-EOF TO TRUE
022300         NOT AT END
022400             PERFORM 2050-FOLD-RECORD-FIELDS
022500             MOVE 'Y' TO WS-PASS-SW
022600             PERFORM 2100-CHECK-GENRE
022700             IF WS-RECORD-PASSES
022800                 PERFORM 2110-CHECK-AUTHOR
022900             END-IF
023000             IF WS-RECORD-PASSES
023100                 PERFORM 2120-CHECK-YEAR
023200             END-IF
023300             IF WS-RECORD-PASSES
023400                 PERFORM 2130-CHECK-TITLE
023500             END-IF
023600             IF WS-RECORD-PASSES
023700                 PERFORM 2140-CHECK-LANGUAGES
023800             END-IF
023900             IF WS-RECORD-PASSES
024000                 PERFORM 2150-CHECK-EDITION
024100             END-IF
024200             IF WS-RECORD-PASSES
024300                 PERFORM 2160-CHECK-NAME-TYPE
024400             END-IF
024500             IF WS-RECORD-PASSES
024600                 PERFORM 2170-ADD-TO-RESULT-TABLE
024700             END-IF
024800     END-READ.
024900*---------------------------------------------------------------*
025000*    CASE-FOLD THE FIELDS THIS RECORD WILL BE TESTED AGAINST --
025100*    INSPECT CONVERTING, NOT AN INTRINSIC FUNCTION.
025200*---------------------------------------------------------------*
025300 2050-FOLD-RECORD-FIELDS.
025400*---------------------------------------------------------------*
025500     MOVE CAT-TITLE TO WS-FOLD-TITLE.
025600     MOVE CAT-VARIANT-TITLE(1) TO WS-FOLD-VARIANT(1).
025700     MOVE CAT-VARIANT-TITLE(2) TO WS-FOLD-VARIANT(2).
025800     MOVE CAT-VARIANT-TITLE(3) TO WS-FOLD-VARIANT(3).
025900     MOVE CAT-AUTHOR(1) TO WS-FOLD-AUTHOR(1).
026000     MOVE CAT-AUTHOR(2) TO WS-FOLD-AUTHOR(2).
026100     MOVE CAT-AUTHOR(3) TO WS-FOLD-AUTHOR(3).
026200     MOVE CAT-AUTHOR(4) TO WS-FOLD-AUTHOR(4).
026300     MOVE CAT-PUB-YEAR(1) TO WS-FOLD-YEAR(1).
026400     MOVE CAT-PUB-YEAR(2) TO WS-FOLD-YEAR(2).
026500     MOVE CAT-PUB-YEAR(3) TO WS-FOLD-YEAR(3).
026600     MOVE CAT-GENRE(1) TO WS-FOLD-GENRE(1).
026700     MOVE CAT-GENRE(2) TO WS-FOLD-GENRE(2).
026800     MOVE CAT-GENRE(3) TO WS-FOLD-GENRE(3).
026900     MOVE CAT-LANGUAGE(1) TO WS-FOLD-LANGUAGE(1).
027000     MOVE CAT-LANGUAGE(2) TO WS-FOLD-LANGUAGE(2).
027100     MOVE CAT-LANGUAGE(3) TO WS-FOLD-LANGUAGE(3).
027200     MOVE CAT-PUBLISHER TO WS-FOLD-PUBLISHER.
027300     MOVE CAT-PLACE-OF-PUB TO WS-FOLD-PLACE-OF-PUB.
027400     INSPECT WS-FOLD-TITLE CONVERTING
027500         'abcdefghijklmnopqrstuvwxyz' TO
027600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027700     PERFORM 2051-FOLD-ONE-VARIANT
027800         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
027900     PERFORM 2052-FOLD-ONE-AUTHOR
028000         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 4.
028100     PERFORM 2053-FOLD-ONE-YEAR
028200         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
028300     PERFORM 2054-FOLD-ONE-GENRE
028400         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
028500     PERFORM 2055-FOLD-ONE-LANGUAGE
028600         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 3.
028700     INSPECT WS-FOLD-PUBLISHER CONVERTING
028800         'abcdefghijklmnopqrstuvwxyz' TO
028900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029000     INSPECT WS-FOLD-PLACE-OF-PUB CONVERTING
029100         'abcdefghijklmnopqrstuvwxyz' TO
029200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029300*---------------------------------------------------------------*
029400 2051-FOLD-ONE-VARIANT.
029500*---------------------------------------------------------------*
029600     INSPECT WS-FOLD-VARIANT(WS-SCAN-IDX) CONVERTING
029700         'abcdefghijklmnopqrstuvwxyz' TO
029800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029900*---------------------------------------------------------------*
030000 2052-FOLD-ONE-AUTHOR.
030100*---------------------------------------------------------------*
030200     INSPECT WS-FOLD-AUTHOR(WS-SCAN-IDX) CONVERTING
030300         'abcdefghijklmnopqrstuvwxyz' TO
030400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030500*---------------------------------------------------------------*
030600 2053-FOLD-ONE-YEAR.
030700*---------------------------------------------------------------*
030800     INSPECT WS-FOLD-YEAR(WS-SCAN-IDX) CONVERTING
030900         'abcdefghijklmnopqrstuvwxyz' TO
031000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031100*---------------------------------------------------------------*
031200 2054-FOLD-ONE-GENRE.
031300*---------------------------------------------------------------*
031400     INSPECT WS-FOLD-GENRE(WS-SCAN-IDX) CONVERTING
031500         'abcdefghijklmnopqrstuvwxyz' TO
031600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031700*---------------------------------------------------------------*
031800 2055-FOLD-ONE-LANGUAGE.
031900*---------------------------------------------------------------*
032000     INSPECT WS-FOLD-LANGUAGE(WS-SCAN-IDX) CONVERTING
032100         'abcdefghijklmnopqrstuvwxyz' TO
032200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032300*---------------------------------------------------------------*
032400 2100-CHECK-GENRE.
032500*---------------------------------------------------------------*
032600     IF QRY-GENRE = SPACES
032700         CONTINUE
032800     ELSE
032900         MOVE 'N' TO WS-PASS-SW
033000         MOVE QRY-GENRE TO WS-CON-NEEDLE
033100         INSPECT WS-CON-NEEDLE CONVERTING
033200             'abcdefghijklmnopqrstuvwxyz' TO
033300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033400         PERFORM 2101-CHECK-ONE-GENRE
033500             VARYING WS-SCAN-IDX FROM 1 BY 1
033600             UNTIL WS-SCAN-IDX > 3
033700             OR WS-RECORD-PASSES
033800     END-IF.
033900*---------------------------------------------------------------*
034000 2101-CHECK-ONE-GENRE.
034100*---------------------------------------------------------------*
034200     MOVE WS-FOLD-GENRE(WS-SCAN-IDX) TO WS-CON-HAY.
034300     PERFORM 2900-STRING-CONTAINS.
034400     IF WS-CON-FOUND
034500         MOVE 'Y' TO WS-PASS-SW
034600     END-IF.
034700*---------------------------------------------------------------*
034800 2110-CHECK-AUTHOR.
034900*---------------------------------------------------------------*
035000     IF QRY-AUTHOR = SPACES
035100         CONTINUE
035200     ELSE
035300         MOVE 'N' TO WS-PASS-SW
035400         MOVE QRY-AUTHOR TO WS-CON-NEEDLE
035500         INSPECT WS-CON-NEEDLE CONVERTING
035600             'abcdefghijklmnopqrstuvwxyz' TO
035700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035800         PERFORM 2111-CHECK-ONE-AUTHOR
035900             VARYING WS-SCAN-IDX FROM 1 BY 1
036000             UNTIL WS-SCAN-IDX > 4
036100             OR WS-RECORD-PASSES
036200     END-IF.
036300*---------------------------------------------------------------*
036400 2111-CHECK-ONE-AUTHOR.
036500*---------------------------------------------------------------*
036600     MOVE WS-FOLD-AUTHOR(WS-SCAN-IDX) TO WS-CON-HAY.
036700     PERFORM 2900-STRING-CONTAINS.
036800     IF WS-CON-FOUND
036900         MOVE 'Y' TO WS-PASS-SW
037000     END-IF.
037100*---------------------------------------------------------------*
037200 2120-CHECK-YEAR.
037300*---------------------------------------------------------------*
037400     IF QRY-YEAR = SPACES
037500         CONTINUE
037600     ELSE
037700         MOVE 'N' TO WS-PASS-SW
037800         MOVE QRY-YEAR TO WS-CON-NEEDLE
037900         INSPECT WS-CON-NEEDLE CONVERTING
038000             'abcdefghijklmnopqrstuvwxyz' TO
038100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038200         PERFORM 2121-CHECK-ONE-YEAR
038300             VARYING WS-SCAN-IDX FROM 1 BY 1
038400             UNTIL WS-SCAN-IDX > 3
038500             OR WS-RECORD-PASSES
038600     END-IF.
038700*---------------------------------------------------------------*
038800 2121-CHECK-ONE-YEAR.
038900*---------------------------------------------------------------*
039000     MOVE WS-FOLD-YEAR(WS-SCAN-IDX) TO WS-CON-HAY.
039100     PERFORM 2900-STRING-CONTAINS.
039200     IF WS-CON-FOUND
039300         MOVE 'Y' TO WS-PASS-SW
039400     END-IF.
039500*---------------------------------------------------------------*
039600*    TITLE FILTER MATCHES THE MAIN TITLE OR ANY VARIANT TITLE.
039700*---------------------------------------------------------------*
039800 2130-CHECK-TITLE.
039900*---------------------------------------------------------------*
040000     IF QRY-TITLE = SPACES
040100         CONTINUE
040200     ELSE
040300         MOVE 'N' TO WS-PASS-SW
040400         MOVE QRY-TITLE TO WS-CON-NEEDLE
040500         INSPECT WS-CON-NEEDLE CONVERTING
040600             'abcdefghijklmnopqrstuvwxyz' TO
040700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
040800         MOVE WS-FOLD-TITLE TO WS-CON-HAY
040900         PERFORM 2900-STRING-CONTAINS
041000         IF WS-CON-FOUND
041100             MOVE 'Y' TO WS-PASS-SW
041200         ELSE
041300             PERFORM 2131-CHECK-ONE-VARIANT-TITLE
041400                 VARYING WS-SCAN-IDX FROM 1 BY 1
041500                 UNTIL WS-SCAN-IDX > 3
041600                 OR WS-RECORD-PASSES
041700         END-IF
041800     END-IF.
041900*---------------------------------------------------------------*
042000 2131-CHECK-ONE-VARIANT-TITLE.
042100*---------------------------------------------------------------*
042200     MOVE WS-FOLD-VARIANT(WS-SCAN-IDX) TO WS-CON-HAY.
042300     PERFORM 2900-STRING-CONTAINS.
042400     IF WS-CON-FOUND
042500         MOVE 'Y' TO WS-PASS-SW
042600     END-IF.
042700*---------------------------------------------------------------*
042800*    LANGUAGES FILTER IS OR-SEMANTICS WITHIN ITSELF (ANY LISTED
042900*    LANGUAGE CONTAINED IN ANY RECORD LANGUAGE).
043000*---------------------------------------------------------------*
043100 2140-CHECK-LANGUAGES.
043200*---------------------------------------------------------------*
043300     IF WS-QRY-LANG-COUNT = 0
043400         CONTINUE
043500     ELSE
043600         MOVE 'N' TO WS-PASS-SW
043700         PERFORM 2141-CHECK-ONE-QUERY-LANGUAGE
043800             VARYING WS-SCAN-IDX FROM 1 BY 1
043900             UNTIL WS-SCAN-IDX > WS-QRY-LANG-COUNT
044000             OR WS-RECORD-PASSES
044100     END-IF.
044200*---------------------------------------------------------------*
044300 2141-CHECK-ONE-QUERY-LANGUAGE.
044400*---------------------------------------------------------------*
044500     MOVE WS-QRY-LANG-ENTRY(WS-SCAN-IDX) TO WS-CON-NEEDLE.
044600     PERFORM 2142-CHECK-AGAINST-ONE-RECORD-LANGUAGE
044700         VARYING WS-TITLE-SCAN-I FROM 1 BY 1
044800         UNTIL WS-TITLE-SCAN-I > 3
044900         OR WS-RECORD-PASSES.
045000*---------------------------------------------------------------*
045100 2142-CHECK-AGAINST-ONE-RECORD-LANGUAGE.
045200*---------------------------------------------------------------*
045300     MOVE WS-FOLD-LANGUAGE(WS-TITLE-SCAN-I) TO WS-CON-HAY.
045400     PERFORM 2900-STRING-CONTAINS.
045500     IF WS-CON-FOUND
045600         MOVE 'Y' TO WS-PASS-SW
045700     END-IF.
045800*---------------------------------------------------------------*
045900*    EDITION AND NAME-TYPE BOTH MATCH ANYWHERE IN THE OTHER-
046000*    FIELDS -- PUBLISHER OR PLACE OF PUBLICATION.
046100*---------------------------------------------------------------*
046200 2150-CHECK-EDITION.
046300*---------------------------------------------------------------*
046400     IF QRY-EDITION = SPACES
046500         CONTINUE
046600     ELSE
046700         MOVE 'N' TO WS-PASS-SW
046800         MOVE QRY-EDITION TO WS-CON-NEEDLE
046900         INSPECT WS-CON-NEEDLE CONVERTING
047000             'abcdefghijklmnopqrstuvwxyz' TO
047100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047200         MOVE WS-FOLD-PUBLISHER TO WS-CON-HAY
047300         PERFORM 2900-STRING-CONTAINS
047400         IF WS-CON-FOUND
047500             MOVE 'Y' TO WS-PASS-SW
047600         ELSE
047700             MOVE WS-FOLD-PLACE-OF-PUB TO WS-CON-HAY
047800             PERFORM 2900-STRING-CONTAINS
047900             IF WS-CON-FOUND
048000                 MOVE 'Y' TO WS-PASS-SW
048100             END-IF
048200         END-IF
048300     END-IF.
048400*---------------------------------------------------------------*
048500 2160-CHECK-NAME-TYPE.
048600*---------------------------------------------------------------*
048700     IF QRY-NAME-TYPE = SPACES
048800         CONTINUE
048900     ELSE
049000         MOVE 'N' TO WS-PASS-SW
049100         MOVE QRY-NAME-TYPE TO WS-CON-NEEDLE
049200         INSPECT WS-CON-NEEDLE CONVERTING
049300             'abcdefghijklmnopqrstuvwxyz' TO
049400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049500         MOVE WS-FOLD-PUBLISHER TO WS-CON-HAY
049600         PERFORM 2900-STRING-CONTAINS
049700         IF WS-CON-FOUND
049800             MOVE 'Y' TO WS-PASS-SW
049900         ELSE
050000             MOVE WS-FOLD-PLACE-OF-PUB TO WS-CON-HAY
050100             PERFORM 2900-STRING-CONTAINS
050200             IF WS-CON-FOUND
050300                 MOVE 'Y' TO WS-PASS-SW
050400             END-IF
050500         END-IF
050600     END-IF.
050700*---------------------------------------------------------------*
050800 2170-ADD-TO-RESULT-TABLE.
050900*---------------------------------------------------------------*
051000     ADD 1 TO WS-MATCH-COUNT.
051100     MOVE CAT-BL-RECORD-ID TO TBL-RESULT-ID(WS-MATCH-COUNT).
051200     MOVE CAT-TITLE TO TBL-RESULT-TITLE(WS-MATCH-COUNT).
051300     MOVE CAT-AUTHOR(1) TO TBL-RESULT-AUTHOR(WS-MATCH-COUNT).
051400     MOVE CAT-PUB-YEAR(1) TO TBL-RESULT-YEAR(WS-MATCH-COUNT).
051500     PERFORM 2171-BUILD-AUTHOR-LIST.
051600     MOVE WS-LIST-BUILD-AREA
051700         TO TBL-RESULT-AUTHOR-LIST(WS-MATCH-COUNT).
051800     PERFORM 2175-BUILD-YEAR-LIST.
051900     MOVE WS-LIST-BUILD-AREA
052000         TO TBL-RESULT-YEAR-LIST(WS-MATCH-COUNT).
052100*---------------------------------------------------------------*
052200*    COMMA-JOIN THIS RECORD'S AUTHORS SO CATSORT CAN EXPLODE IT
052300*    INTO EVERY AUTHOR GROUP IT BELONGS IN (CAT-0091).
052400*---------------------------------------------------------------*
052500 2171-BUILD-AUTHOR-LIST.
052600*---------------------------------------------------------------*
052700     MOVE SPACES TO WS-LIST-BUILD-AREA.
052800     MOVE 1 TO WS-SPLIT-PTR.
052900     PERFORM 2172-ADD-ONE-AUTHOR-TOKEN
053000         VARYING WS-TITLE-SCAN-I FROM 1 BY 1
053100         UNTIL WS-TITLE-SCAN-I > CAT-AUTHOR-COUNT.
053200*---------------------------------------------------------------*
053300 2172-ADD-ONE-AUTHOR-TOKEN.
053400*---------------------------------------------------------------*
053500     IF WS-TITLE-SCAN-I > 1
053600         STRING ',' DELIMITED BY SIZE
053700             INTO WS-LIST-BUILD-AREA
053800             WITH POINTER WS-SPLIT-PTR
053900             ON OVERFLOW CONTINUE
054000         END-STRING
054100     END-IF.
054200     STRING CAT-AUTHOR(WS-TITLE-SCAN-I) DELIMITED BY SPACE
054300         INTO WS-LIST-BUILD-AREA
054400         WITH POINTER WS-SPLIT-PTR
054500         ON OVERFLOW CONTINUE
054600     END-STRING.
054700*---------------------------------------------------------------*
054800*    COMMA-JOIN THIS RECORD'S PUBLICATION YEARS SO CATSORT CAN
054900*    EXPLODE IT INTO EVERY YEAR GROUP IT BELONGS IN (CAT-0091).
055000*---------------------------------------------------------------*
055100 2175-BUILD-YEAR-LIST.
055200*---------------------------------------------------------------*
055300     MOVE SPACES TO WS-LIST-BUILD-AREA.
055400     MOVE 1 TO WS-SPLIT-PTR.
055500     PERFORM 2176-ADD-ONE-YEAR-TOKEN
055600         VARYING WS-TITLE-SCAN-I FROM 1 BY 1
055700         UNTIL WS-TITLE-SCAN-I > CAT-YEAR-COUNT.
055800*---------------------------------------------------------------*
055900 2176-ADD-ONE-YEAR-TOKEN.
056000*---------------------------------------------------------------*
056100     IF WS-TITLE-SCAN-I > 1
056200         STRING ',' DELIMITED BY SIZE
056300             INTO WS-LIST-BUILD-AREA
056400             WITH POINTER WS-SPLIT-PTR
056500             ON OVERFLOW CONTINUE
056600         END-STRING
056700     END-IF.
056800     STRING CAT-PUB-YEAR(WS-TITLE-SCAN-I) DELIMITED BY SPACE
056900         INTO WS-LIST-BUILD-AREA
057000         WITH POINTER WS-SPLIT-PTR
057100         ON OVERFLOW CONTINUE
057200     END-STRING.
057300*---------------------------------------------------------------*
057400*    GENERIC CASE-INSENSITIVE "CONTAINS" TEST -- WS-CON-HAY AND
057500*    WS-CON-NEEDLE ARE ALREADY UPPERCASED BY THE CALLER.  A
057600*    BLANK NEEDLE ALWAYS MATCHES.  NO INTRINSIC FUNCTIONS.
057700*---------------------------------------------------------------*
057800 2900-STRING-CONTAINS.
057900*---------------------------------------------------------------*
058000     MOVE 'N' TO WS-CON-FOUND-SW.
058100     MOVE 0 TO WS-CON-HAY-LEN.
058200     MOVE 0 TO WS-CON-NEEDLE-LEN.
058300     PERFORM 2905-MEASURE-HAY-LEN
058400         VARYING WS-CON-LEN-IDX FROM 80 BY -1
058500         UNTIL WS-CON-LEN-IDX < 1
058600         OR WS-CON-HAY-LEN NOT = 0.
058700     PERFORM 2906-MEASURE-NEEDLE-LEN
058800         VARYING WS-CON-LEN-IDX FROM 80 BY -1
058900         UNTIL WS-CON-LEN-IDX < 1
059000         OR WS-CON-NEEDLE-LEN NOT = 0.
059100     IF WS-CON-NEEDLE-LEN = 0
059200         MOVE 'Y' TO WS-CON-FOUND-SW
059300     ELSE
059400         IF WS-CON-NEEDLE-LEN <= WS-CON-HAY-LEN
059500             MOVE 1 TO WS-CON-POS
059600             PERFORM 2910-CHECK-ONE-POSITION
059700                 UNTIL WS-CON-POS >
059800                     (WS-CON-HAY-LEN - WS-CON-NEEDLE-LEN + 1)
059900                 OR WS-CON-FOUND
060000         END-IF
060100     END-IF.
060200*---------------------------------------------------------------*
060300 2905-MEASURE-HAY-LEN.
060400*---------------------------------------------------------------*
060500     IF WS-CON-HAY(WS-CON-LEN-IDX:1) NOT = SPACE
060600         MOVE WS-CON-LEN-IDX TO WS-CON-HAY-LEN
060700     END-IF.
060800*---------------------------------------------------------------*
060900 2906-MEASURE-NEEDLE-LEN.
061000*---------------------------------------------------------------*
061100     IF WS-CON-NEEDLE(WS-CON-LEN-IDX:1) NOT = SPACE
061200         MOVE WS-CON-LEN-IDX TO WS-CON-NEEDLE-LEN
061300     END-IF.
061400*---------------------------------------------------------------*
061500 2910-CHECK-ONE-POSITION.
061600*---------------------------------------------------------------*
061700     IF WS-CON-HAY(WS-CON-POS:WS-CON-NEEDLE-LEN) =
061800        WS-CON-NEEDLE(1:WS-CON-NEEDLE-LEN)
061900         MOVE 'Y' TO WS-CON-FOUND-SW
062000     END-IF.
062100     ADD 1 TO WS-CON-POS.
062200*---------------------------------------------------------------*
062300*    TITLE-SORT THE MATCHES -- CASE-FOLDED SORT KEY, BLANK
062400*    TITLES SORT FIRST ASCENDING PER THE SORTING BUSINESS RULE.
062500*---------------------------------------------------------------*
062600 3000-SORT-MATCHES-BY-TITLE.
062700*---------------------------------------------------------------*
062800     IF WS-MATCH-COUNT > 0
062900         SORT SORTWK2 ON ASCENDING KEY SR2-TITLE-FOLD
063000             INPUT PROCEDURE IS 3100-RELEASE-ALL-MATCHES
063100             OUTPUT PROCEDURE IS 3200-RETURN-SORTED-MATCHES
063200     END-IF.
063300*---------------------------------------------------------------*
063400 3100-RELEASE-ALL-MATCHES.
063500*---------------------------------------------------------------*
063600     PERFORM 3110-RELEASE-ONE-MATCH
063700         VARYING WS-SCAN-IDX FROM 1 BY 1
063800         UNTIL WS-SCAN-IDX > WS-MATCH-COUNT.
063900*---------------------------------------------------------------*
064000 3110-RELEASE-ONE-MATCH.
064100*---------------------------------------------------------------*
064200     MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO SR2-TITLE-FOLD.
064300     INSPECT SR2-TITLE-FOLD CONVERTING
064400         'abcdefghijklmnopqrstuvwxyz' TO
064500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064600     MOVE TBL-RESULT-ID(WS-SCAN-IDX) TO SR2-ID.
064700     MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO SR2-TITLE.
064800     MOVE TBL-RESULT-AUTHOR(WS-SCAN-IDX) TO SR2-AUTHOR.
064900     MOVE TBL-RESULT-YEAR(WS-SCAN-IDX) TO SR2-YEAR.
065000     MOVE TBL-RESULT-AUTHOR-LIST(WS-SCAN-IDX) TO SR2-AUTHOR-LIST.
065100     MOVE TBL-RESULT-YEAR-LIST(WS-SCAN-IDX) TO SR2-YEAR-LIST.
065200     RELEASE SORT2-REC.
065300*---------------------------------------------------------------*
065400 3200-RETURN-SORTED-MATCHES.
065500*---------------------------------------------------------------*
065600     MOVE ZERO TO RESULT-TABLE-SIZE.
065700     RETURN SORTWK2 AT END
065800             SET SORTWK2-EOF TO TRUE
065900         NOT AT END
066000             CONTINUE
066100     END-RETURN.
066200     PERFORM 3210-RETURN-ONE-MATCH
066300         UNTIL SORTWK2-EOF.
066400*---------------------------------------------------------------*
066500 3210-RETURN-ONE-MATCH.
066600*---------------------------------------------------------------*
066700     ADD 1 TO RESULT-TABLE-SIZE.
066800     MOVE SR2-ID TO TBL-RESULT-ID(RESULT-TABLE-SIZE).
066900     MOVE SR2-TITLE TO TBL-RESULT-TITLE(RESULT-TABLE-SIZE).
067000     MOVE SR2-AUTHOR TO TBL-RESULT-AUTHOR(RESULT-TABLE-SIZE).
067100     MOVE SR2-YEAR TO TBL-RESULT-YEAR(RESULT-TABLE-SIZE).
067200     MOVE SR2-AUTHOR-LIST
067300         TO TBL-RESULT-AUTHOR-LIST(RESULT-TABLE-SIZE).
067400     MOVE SR2-YEAR-LIST
067500         TO TBL-RESULT-YEAR-LIST(RESULT-TABLE-SIZE).
067600     RETURN SORTWK2 AT END
067700             SET SORTWK2-EOF TO TRUE
067800         NOT AT END
067900             CONTINUE
068000     END-RETURN.
