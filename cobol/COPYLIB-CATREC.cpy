000100*------------------------------------------------------------*
000200* COPYLIB:  CATREC
000300* PURPOSE:  MASTER CATALOG RECORD -- ONE ENTRY PER UNIQUE
000400*           CAT-BL-RECORD-ID (BRITISH LIBRARY COMIC CATALOG
000500*           EXTRACT, MERGED/UPSERTED BY CATIMPRT).  610 BYTES.
000600* USED BY:  CBL-CATIMPRT.CBL (FD, WRITES/REWRITES)
000700*           CBL-CATSRCH.CBL  (FD, READ-ONLY SCAN)
000800*           CBL-CATRPT.CBL   (FD, READ-ONLY, TITLE LOOKUP)
000900*------------------------------------------------------------*
001000 01  CAT-CATALOG-RECORD.
001100     05  CAT-BL-RECORD-ID                   PIC X(10).
001200     05  CAT-BL-RECORD-ID-N REDEFINES
001300         CAT-BL-RECORD-ID                    PIC 9(10).
001400     05  CAT-TITLE                           PIC X(80).
001500     05  CAT-VARIANT-TITLE                   PIC X(40)
001600                                              OCCURS 3 TIMES.
001700     05  CAT-VARIANT-COUNT                   PIC 9(02).
001800     05  CAT-AUTHOR                          PIC X(30)
001900                                              OCCURS 4 TIMES.
002000     05  CAT-AUTHOR-COUNT                    PIC 9(02).
002100     05  CAT-PUB-YEAR                        PIC X(10)
002200                                              OCCURS 3 TIMES.
002300     05  CAT-YEAR-COUNT                      PIC 9(02).
002400     05  CAT-GENRE                           PIC X(20)
002500                                              OCCURS 3 TIMES.
002600     05  CAT-GENRE-COUNT                     PIC 9(02).
002700     05  CAT-LANGUAGE                        PIC X(15)
002800                                              OCCURS 3 TIMES.
002900     05  CAT-LANG-COUNT                      PIC 9(02).
003000     05  CAT-ISBN                            PIC X(13)
003100                                              OCCURS 3 TIMES.
003200     05  CAT-ISBN-COUNT                      PIC 9(02).
003300     05  CAT-PUBLISHER                       PIC X(30).
003400     05  CAT-PLACE-OF-PUB                    PIC X(30).
003500*        RESERVED FOR FUTURE CATALOG FIELDS -- DO NOT USE
003600*        WITHOUT COORDINATING A RECORD LENGTH CHANGE. R.PATEL
003700*        11/02/02.
003800     05  FILLER                              PIC X(34).
003900     05  CAT-RESERVED REDEFINES FILLER.
004000         10  CAT-RESERVED-EXPANSION          PIC X(20).
004100         10  CAT-RESERVED-DATE-STAMP         PIC X(14).
