000100*===============================================================*
000200* PROGRAM NAME:    CATRPT
000300* ORIGINAL AUTHOR: J. KOWALCZYK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/21/86 J. KOWALCZYK    CREATED -- WEEKLY REFERENCE DESK USAGE
000900*                          TALLY, COUNTS SEARCHLOG RECORDS BY
001000*                          TERMINAL FOR THE BRANCH MANAGERS'
001100*                          REPORT.
001200* 08/02/16 M. FEENEY       REWRITTEN -- READS THE SEARCHLOG BUILT
001300*                          BY CATQUERY AND WRITES THE REFERENCE
001400*                          DESK ANALYTICS REPORT (TOP QUERIES, TOP
001500*                          RESULTS, HIGH-FREQUENCY TITLES).
001600*                          TICKET CAT-0077.
001700* 02/14/18 M. FEENEY       HIGH-FREQUENCY SECTION NOW SKIPS ANY
001800*                          RESULT ID NOT ON THE CURRENT MASTER --
001900*                          WITHDRAWN RECORDS WERE SHOWING UP WITH
002000*                          BLANK TITLES.  TICKET CAT-0091.
002100* 11/30/20 D. ABARA        THRESHOLD FOR THE HIGH-FREQUENCY
002200*                          SECTION IS NOW AN OPERATOR CARD INSTEAD
002300*                          OF THE HARD-CODED 100 -- BLANK CARD
002400*                          STILL DEFAULTS TO 100.  TICKET CAT-0103.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  CATRPT.
002800 AUTHOR.  J. KOWALCZYK.
002900 INSTALLATION.  CATALOG DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  09/21/86.
003100 DATE-COMPILED.  11/30/20.
003200 SECURITY.  NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900*---------------------------------------------------------------*
004000 OBJECT-COMPUTER. IBM-3081.
004100*---------------------------------------------------------------*
004200 SPECIAL-NAMES.
004300     SYSIN IS OPER-CARD-READER.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT SEARCHLOG ASSIGN TO SEARCHLOG
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS IS SEARCHLOG-STATUS.
005100*
005200     SELECT CATDD ASSIGN TO CATDD
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS IS CATDD-STATUS.
005500*
005600     SELECT RPTOUT ASSIGN TO RPTOUT
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS IS RPTOUT-STATUS.
005900*
006000     SELECT SORTWK4 ASSIGN TO SORTWK4.
006100     SELECT SORTWK5 ASSIGN TO SORTWK5.
006200*===============================================================*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*---------------------------------------------------------------*
006600 FD  SEARCHLOG
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 560 CHARACTERS
007000     DATA RECORD IS SEARCH-LOG-RECORD.
007100     COPY LOGREC.
007200*---------------------------------------------------------------*
007300*    OPENED HERE ONLY LONG ENOUGH TO LOAD THE TITLE-LOOKUP TABLE
007400*    THE TOP-RESULTS AND HIGH-FREQUENCY-TITLES SECTIONS NEED --
007500*    SAME TECHNIQUE CBL-CATQUERY.CBL USES FOR ITS OWN TABLE.
007600*---------------------------------------------------------------*
007700 FD  CATDD
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 610 CHARACTERS
008100     DATA RECORD IS CAT-CATALOG-RECORD.
008200     COPY CATREC.
008300*---------------------------------------------------------------*
008400 FD  RPTOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS
008800     DATA RECORD IS RPTOUT-PRINT-LINE.
008900 01  RPTOUT-PRINT-LINE.
009000     05  FILLER                          PIC X(132).
009100*---------------------------------------------------------------*
009200*    SORT WORK FILE FOR THE TOP-QUERIES SECTION -- DESCENDING BY
009300*    COUNT SO THE FIRST 10 RETURNED ARE THE TOP 10.
009400*---------------------------------------------------------------*
009500 SD  SORTWK4.
009600 01  SORT4-REC.
009700     05  SR4-COUNT                    PIC 9(06).
009800     05  SR4-QUERY-TEXT                PIC X(200).
009900     05  FILLER                        PIC X(02).
010000*---------------------------------------------------------------*
010100*    SORT WORK FILE FOR THE TOP-RESULTS SECTION -- DESCENDING BY
010200*    COUNT, SAME IDEA AS SORTWK4 ABOVE.
010300*---------------------------------------------------------------*
010400 SD  SORTWK5.
010500 01  SORT5-REC.
010600     05  SR5-COUNT                    PIC 9(06).
010700     05  SR5-CATALOG-ID                PIC X(10).
010800*        NUMERIC VIEW -- SAME PURPOSE AS WS-M-ID-N IN CATQUERY,
010900*        USED WHEN THE MASTER TABLE LOOKUP BELOW NEEDS A NUMERIC
011000*        COMPARE INSTEAD OF A TEXT ONE.
011100     05  SR5-CATALOG-ID-N REDEFINES
011200         SR5-CATALOG-ID                PIC 9(10).
011300     05  FILLER                        PIC X(02).
011400*===============================================================*
011500 WORKING-STORAGE SECTION.
011600*---------------------------------------------------------------*
011700 01  WS-SWITCHES-MISC-FIELDS.
011800     05  SEARCHLOG-STATUS             PIC X(02).
011900         88  SEARCHLOG-OK                     VALUE '00'.
012000         88  SEARCHLOG-EOF                    VALUE '10'.
012100     05  CATDD-STATUS                 PIC X(02).
012200         88  CATDD-OK                         VALUE '00'.
012300         88  CATDD-EOF                        VALUE '10'.
012400     05  RPTOUT-STATUS                 PIC X(02).
012500         88  RPTOUT-OK                        VALUE '00'.
012600     05  SORTWK4-EOF-SW                PIC X(01) VALUE 'N'.
012700         88  SORTWK4-EOF                       VALUE 'Y'.
012800     05  SORTWK5-EOF-SW                PIC X(01) VALUE 'N'.
012900         88  SORTWK5-EOF                       VALUE 'Y'.
013000     05  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
013100         88  WS-ENTRY-FOUND                    VALUE 'Y'.
013200     05  FILLER                       PIC X(02).
013300*---------------------------------------------------------------*
013400*    STANDALONE COUNTER -- NOT PART OF A GROUP, DEPENDING-ON
013500*    OBJECT FOR WS-MASTER-TABLE BELOW.
013600 77  WS-MASTER-COUNT                 PIC S9(05) USAGE COMP.
013700*---------------------------------------------------------------*
013800 01  WS-COUNTERS.
013900     05  WS-MASTER-IDX                  PIC S9(05) USAGE COMP.
014000     05  WS-QUERY-TOTAL-COUNT           PIC S9(05) USAGE COMP.
014100     05  WS-QT-IDX                      PIC S9(05) USAGE COMP.
014200     05  WS-RESULT-TOTAL-COUNT          PIC S9(05) USAGE COMP.
014300     05  WS-RT-IDX                      PIC S9(05) USAGE COMP.
014400     05  WS-RESULT-ID-IDX               PIC S9(02) USAGE COMP.
014500     05  WS-RANK                        PIC S9(03) USAGE COMP.
014600     05  WS-LINES-THIS-SECTION          PIC S9(05) USAGE COMP.
014700     05  FILLER                         PIC X(02).
014800*---------------------------------------------------------------*
014900*    OPERATOR THRESHOLD CARD FOR THE HIGH-FREQUENCY SECTION --
015000*    BLANK DEFAULTS TO 100 (CAT-0103).
015100*---------------------------------------------------------------*
015200 01  WS-THRESHOLD-WORK.
015300     05  WS-THRESHOLD-CARD             PIC 9(05).
015400     05  WS-THRESHOLD                  PIC 9(05).
015500     05  FILLER                        PIC X(02).
015600*---------------------------------------------------------------*
015700*    MASTER TABLE -- LOADED ONCE, ASCENDING BY ID, FOR THE TITLE
015800*    LOOKUPS THE TOP-RESULTS AND HIGH-FREQUENCY SECTIONS NEED.
015900*---------------------------------------------------------------*
016000 01  WS-MASTER-TABLE.
016100     05  WS-M-ENTRY OCCURS 1 TO 6000 TIMES
016200             DEPENDING ON WS-MASTER-COUNT
016300             ASCENDING KEY IS WS-M-ID
016400             INDEXED BY WS-M-IDX.
016500         10  WS-M-ID                  PIC X(10).
016600         10  WS-M-ID-N REDEFINES WS-M-ID PIC 9(10).
016700         10  WS-M-TITLE                PIC X(80).
016800         10  FILLER                    PIC X(02).
016900*---------------------------------------------------------------*
017000*    QUERY-TOTAL TABLE -- ONE ENTRY PER DISTINCT QUERY TEXT SEEN
017100*    ON THE LOG, BUILT BY A LINEAR SEARCH AS THE LOG IS READ --
017200*    SAME INSERT-OR-ADD TECHNIQUE CBL-CATIMPRT.CBL USES FOR ITS
017300*    SAME-RUN DUPLICATE TABLE.  CAPPED AT 500 DISTINCT QUERIES.
017400*---------------------------------------------------------------*
017500 01  WS-QUERY-TOTAL-TABLE.
017600     05  QT-ENTRY OCCURS 1 TO 500 TIMES
017700             DEPENDING ON WS-QUERY-TOTAL-COUNT
017800             INDEXED BY WS-QT-SRCH-IDX.
017900         10  QT-QUERY-TEXT            PIC X(200).
018000         10  QT-COUNT                  PIC 9(06).
018100         10  FILLER                    PIC X(02).
018200*---------------------------------------------------------------*
018300*    RESULT-TOTAL TABLE -- ONE ENTRY PER CATALOG ID SEEN IN ANY
018400*    LOG RECORD'S RESULT LIST, SAME TECHNIQUE AS ABOVE.  CAPPED
018500*    AT 6000 TO MATCH THE CATALOG SIZE CAP ELSEWHERE IN THE
018600*    SYSTEM.
018700*---------------------------------------------------------------*
018800 01  WS-RESULT-TOTAL-TABLE.
018900     05  RT-ENTRY OCCURS 1 TO 6000 TIMES
019000             DEPENDING ON WS-RESULT-TOTAL-COUNT
019100             INDEXED BY WS-RT-SRCH-IDX.
019200         10  RT-CATALOG-ID            PIC X(10).
019300         10  RT-COUNT                  PIC 9(06).
019400         10  FILLER                    PIC X(02).
019500*---------------------------------------------------------------*
019600*    REPORT-LINE BUILD AREAS -- EACH AN ALTERNATE, NUMBERED-FIELD
019700*    VIEW OF THE SAME BYTES, THE SHOP'S USUAL WAY OF LAYING OUT A
019800*    REPORT LINE.
019900*---------------------------------------------------------------*
020000 01  WS-SECTION-HEADER-LINE.
020100     05  WS-SHL-TITLE                 PIC X(40).
020200     05  FILLER                       PIC X(92).
020300*---------------------------------------------------------------*
020400 01  WS-QUERY-DETAIL-LINE.
020500     05  WS-QDL-RANK                  PIC Z9.
020600     05  WS-QDL-FILL1                  PIC X(02) VALUE SPACES.
020700     05  WS-QDL-QUERY-TEXT             PIC X(60).
020800     05  WS-QDL-FILL2                  PIC X(02) VALUE SPACES.
020900     05  WS-QDL-COUNT                  PIC ZZZZZ9.
021000     05  FILLER                       PIC X(60).
021100*---------------------------------------------------------------*
021200 01  WS-RESULT-DETAIL-LINE.
021300     05  WS-RDL-RANK                  PIC Z9.
021400     05  WS-RDL-FILL1                  PIC X(02) VALUE SPACES.
021500     05  WS-RDL-ID                     PIC X(10).
021600     05  WS-RDL-FILL2                  PIC X(02) VALUE SPACES.
021700     05  WS-RDL-TITLE                  PIC X(50).
021800     05  WS-RDL-FILL3                  PIC X(02) VALUE SPACES.
021900     05  WS-RDL-COUNT                  PIC ZZZZZ9.
022000     05  FILLER                       PIC X(58).
022100*    NUMERIC VIEW -- USED WHEN THE DETAIL LINE'S ID HAS TO BE
022200*    COMPARED NUMERICALLY AGAINST THE MASTER TABLE.
022300 01  WS-RESULT-DETAIL-LINE-N REDEFINES WS-RESULT-DETAIL-LINE.
022400     05  FILLER                       PIC X(03).
022500     05  WS-RDLN-ID                    PIC 9(10).
022600     05  FILLER                       PIC X(119).
022700*---------------------------------------------------------------*
022800 01  WS-TITLE-DETAIL-LINE.
022900     05  WS-TDL-TITLE                  PIC X(60).
023000     05  WS-TDL-FILL1                  PIC X(02) VALUE SPACES.
023100     05  WS-TDL-COUNT                  PIC ZZZZZ9.
023200     05  FILLER                       PIC X(64).
023300*---------------------------------------------------------------*
023400 01  WS-SECTION-TRAILER-LINE.
023500     05  WS-STL-LABEL                 PIC X(20) VALUE
023600         'LINES THIS SECTION: '.
023700     05  WS-STL-COUNT                  PIC ZZZ,ZZ9.
023800     05  FILLER                       PIC X(105).
023900*---------------------------------------------------------------*
024000 01  WS-END-OF-REPORT-LINE.
024100     05  FILLER                       PIC X(132) VALUE
024200         'END OF REPORT'.
024300*===============================================================*
024400 PROCEDURE DIVISION.
024500*---------------------------------------------------------------*
024600 0000-MAIN-PARAGRAPH.
024700*---------------------------------------------------------------*
024800     PERFORM 1000-OPEN-FILES.
024900     PERFORM 1100-LOAD-MASTER-TABLE.
025000     PERFORM 8000-READ-SEARCHLOG-RECORD.
025100     PERFORM 2000-ACCUMULATE-ONE-LOG-RECORD
025200         UNTIL SEARCHLOG-EOF.
025300     PERFORM 3000-PRINT-TOP-QUERIES
025400         THRU 3009-PRINT-TOP-QUERIES-EXIT.
025500     PERFORM 4000-PRINT-TOP-RESULTS
025600         THRU 4009-PRINT-TOP-RESULTS-EXIT.
025700     PERFORM 5000-PRINT-HIGH-FREQUENCY-TITLES
025800         THRU 5009-PRINT-HIGH-FREQUENCY-TITLES-EXIT.
025900     MOVE WS-END-OF-REPORT-LINE TO RPTOUT-PRINT-LINE.
026000     WRITE RPTOUT-PRINT-LINE.
026100     PERFORM 6000-CLOSE-FILES.
026200     GOBACK.
026300*---------------------------------------------------------------*
026400 1000-OPEN-FILES.
026500*---------------------------------------------------------------*
026600     OPEN INPUT SEARCHLOG.
026700     OPEN INPUT CATDD.
026800     OPEN OUTPUT RPTOUT.
026900     MOVE ZERO TO WS-MASTER-COUNT.
027000     MOVE ZERO TO WS-QUERY-TOTAL-COUNT.
027100     MOVE ZERO TO WS-RESULT-TOTAL-COUNT.
027200     ACCEPT WS-THRESHOLD-CARD FROM OPER-CARD-READER.
027300     IF WS-THRESHOLD-CARD = ZERO
027400         MOVE 100 TO WS-THRESHOLD
027500     ELSE
027600         MOVE WS-THRESHOLD-CARD TO WS-THRESHOLD
027700     END-IF.
027800*---------------------------------------------------------------*
027900*    LOAD THE MASTER TABLE FOR TITLE LOOKUPS -- ASCENDING BY ID,
028000*    SAME TECHNIQUE CBL-CATQUERY.CBL USES TO BUILD ITS OWN TABLE.
028100*---------------------------------------------------------------*
028200 1100-LOAD-MASTER-TABLE.
028300*---------------------------------------------------------------*
028400     PERFORM 1110-LOAD-ONE-MASTER-RECORD
028500         UNTIL CATDD-EOF
028600         OR WS-MASTER-COUNT >= 6000.
028700     CLOSE CATDD.
028800*---------------------------------------------------------------*
028900 1110-LOAD-ONE-MASTER-RECORD.
029000*---------------------------------------------------------------*
029100     READ CATDD
029200         AT END
029300             SET CATDD-EOF TO TRUE
029400         NOT AT END
029500             ADD 1 TO WS-MASTER-COUNT
029600             MOVE CAT-BL-RECORD-ID
029700                 TO WS-M-ID(WS-MASTER-COUNT)
029800             MOVE CAT-TITLE
029900                 TO WS-M-TITLE(WS-MASTER-COUNT)
030000     END-READ.
030100*---------------------------------------------------------------*
030200*    ONE SEARCH-LOG RECORD -- TALLY ITS QUERY TEXT AND EVERY
030300*    RESULT ID IT CARRIES, THEN MOVE ON (BATCH FLOW: ANALYTICS
030400*    REPORTS STEP 1, "READ THE ENTIRE SEARCH LOG FILE").
030500*---------------------------------------------------------------*
030600 2000-ACCUMULATE-ONE-LOG-RECORD.
030700*---------------------------------------------------------------*
030800     PERFORM 2100-ACCUMULATE-QUERY-TOTAL.
030900     PERFORM 2200-ACCUMULATE-RESULT-TOTALS.
031000     PERFORM 8000-READ-SEARCHLOG-RECORD.
031100*---------------------------------------------------------------*
031200*    BUSINESS RULE "ANALYTICS -- QUERY FREQUENCY": EXACT MATCH ON
031300*    THE FULL QUERY TEXT STRING.
031400*---------------------------------------------------------------*
031500 2100-ACCUMULATE-QUERY-TOTAL.
031600*---------------------------------------------------------------*
031700     MOVE 'N' TO WS-FOUND-SW.
031800     IF WS-QUERY-TOTAL-COUNT > 0
031900         SET WS-QT-SRCH-IDX TO 1
032000         SEARCH QT-ENTRY
032100             AT END
032200                 MOVE 'N' TO WS-FOUND-SW
032300             WHEN QT-QUERY-TEXT(WS-QT-SRCH-IDX) = LOG-QUERY-TEXT
032400                 MOVE 'Y' TO WS-FOUND-SW
032500         END-SEARCH
032600     END-IF.
032700     IF WS-ENTRY-FOUND
032800         ADD 1 TO QT-COUNT(WS-QT-SRCH-IDX)
032900     ELSE
033000         ADD 1 TO WS-QUERY-TOTAL-COUNT
033100         MOVE LOG-QUERY-TEXT
033200             TO QT-QUERY-TEXT(WS-QUERY-TOTAL-COUNT)
033300         MOVE 1 TO QT-COUNT(WS-QUERY-TOTAL-COUNT)
033400     END-IF.
033500*---------------------------------------------------------------*
033600*    BUSINESS RULE "ANALYTICS -- RESULT FREQUENCY": COUNT EVERY
033700*    APPEARANCE OF A CATALOG ID ACROSS ALL LOGGED RESULT-ID LISTS
033800*    -- AN ID MAY BE COUNTED ONCE PER LOG RECORD IN WHICH IT
033900*    APPEARS, SO THE INNER LOOP RUNS OVER LOG-RESULT-COUNT, NOT A
034000*    DEDUPED SET.
034100*---------------------------------------------------------------*
034200 2200-ACCUMULATE-RESULT-TOTALS.
034300*---------------------------------------------------------------*
034400     PERFORM 2210-ACCUMULATE-ONE-RESULT-ID
034500         VARYING WS-RESULT-ID-IDX FROM 1 BY 1
034600         UNTIL WS-RESULT-ID-IDX > LOG-RESULT-COUNT.
034700*---------------------------------------------------------------*
034800 2210-ACCUMULATE-ONE-RESULT-ID.
034900*---------------------------------------------------------------*
035000     MOVE 'N' TO WS-FOUND-SW.
035100     IF WS-RESULT-TOTAL-COUNT > 0
035200         SET WS-RT-SRCH-IDX TO 1
035300         SEARCH RT-ENTRY
035400             AT END
035500                 MOVE 'N' TO WS-FOUND-SW
035600             WHEN RT-CATALOG-ID(WS-RT-SRCH-IDX) =
035700                     LOG-RESULT-ID(WS-RESULT-ID-IDX)
035800                 MOVE 'Y' TO WS-FOUND-SW
035900         END-SEARCH
036000     END-IF.
036100     IF WS-ENTRY-FOUND
036200         ADD 1 TO RT-COUNT(WS-RT-SRCH-IDX)
036300     ELSE
036400         ADD 1 TO WS-RESULT-TOTAL-COUNT
036500         MOVE LOG-RESULT-ID(WS-RESULT-ID-IDX)
036600             TO RT-CATALOG-ID(WS-RESULT-TOTAL-COUNT)
036700         MOVE 1 TO RT-COUNT(WS-RESULT-TOTAL-COUNT)
036800     END-IF.
036900*---------------------------------------------------------------*
037000*    SECTION 1 -- TOP QUERIES.  RELEASE THE TABLE TO SORTWK4
037100*    DESCENDING BY COUNT, RETURN THE FIRST 10, EACH WITH ITS RANK
037200*    (REPORTS: ANALYTICS REPORT SECTION 1; BUSINESS RULE "TOP-N
037300*    LISTS: DESCENDING BY COUNT").
037400*---------------------------------------------------------------*
037500 3000-PRINT-TOP-QUERIES.
037600*---------------------------------------------------------------*
037700     IF WS-QUERY-TOTAL-COUNT = 0
037800         GO TO 3009-PRINT-TOP-QUERIES-EXIT
037900     END-IF.
038000     MOVE SPACES TO WS-SECTION-HEADER-LINE.
038100     MOVE 'TOP QUERIES' TO WS-SHL-TITLE.
038200     MOVE WS-SECTION-HEADER-LINE TO RPTOUT-PRINT-LINE.
038300     WRITE RPTOUT-PRINT-LINE.
038400     MOVE ZERO TO WS-LINES-THIS-SECTION.
038500     MOVE ZERO TO WS-RANK.
038600     SORT SORTWK4
038700         ON DESCENDING KEY SR4-COUNT
038800         INPUT PROCEDURE IS 3100-RELEASE-QUERY-TOTALS
038900         OUTPUT PROCEDURE IS 3200-RETURN-TOP-QUERIES.
039000     PERFORM 5900-WRITE-SECTION-TRAILER.
039100*---------------------------------------------------------------*
039200 3009-PRINT-TOP-QUERIES-EXIT.
039300*---------------------------------------------------------------*
039400     EXIT.
039500*---------------------------------------------------------------*
039600 3100-RELEASE-QUERY-TOTALS.
039700*---------------------------------------------------------------*
039800     PERFORM 3110-RELEASE-ONE-QUERY-TOTAL
039900         VARYING WS-QT-IDX FROM 1 BY 1
040000         UNTIL WS-QT-IDX > WS-QUERY-TOTAL-COUNT.
040100*---------------------------------------------------------------*
040200 3110-RELEASE-ONE-QUERY-TOTAL.
040300*---------------------------------------------------------------*
040400     MOVE QT-COUNT(WS-QT-IDX) TO SR4-COUNT.
040500     MOVE QT-QUERY-TEXT(WS-QT-IDX) TO SR4-QUERY-TEXT.
040600     RELEASE SORT4-REC.
040700*---------------------------------------------------------------*
040800 3200-RETURN-TOP-QUERIES.
040900*---------------------------------------------------------------*
041000     MOVE 'N' TO SORTWK4-EOF-SW.
041100     PERFORM 3210-RETURN-ONE-TOP-QUERY
041200         UNTIL SORTWK4-EOF
041300         OR WS-RANK >= 10.
041400*---------------------------------------------------------------*
041500 3210-RETURN-ONE-TOP-QUERY.
041600*---------------------------------------------------------------*
041700     RETURN SORTWK4
041800         AT END
041900             SET SORTWK4-EOF TO TRUE
042000     END-RETURN.
042100     IF NOT SORTWK4-EOF
042200         ADD 1 TO WS-RANK
042300         ADD 1 TO WS-LINES-THIS-SECTION
042400         MOVE SPACES TO WS-QUERY-DETAIL-LINE
042500         MOVE WS-RANK TO WS-QDL-RANK
042600         MOVE SR4-QUERY-TEXT TO WS-QDL-QUERY-TEXT
042700         MOVE SR4-COUNT TO WS-QDL-COUNT
042800         MOVE WS-QUERY-DETAIL-LINE TO RPTOUT-PRINT-LINE
042900         WRITE RPTOUT-PRINT-LINE
043000     END-IF.
043100*---------------------------------------------------------------*
043200*    SECTION 2 -- TOP RESULTS.  SAME SORT/RETURN TECHNIQUE AS
043300*    SECTION 1, BUT THE TITLE HAS TO BE LOOKED UP ON THE MASTER
043400*    TABLE BEFORE THE DETAIL LINE CAN BE WRITTEN (REPORTS:
043500*    ANALYTICS REPORT SECTION 2).
043600*---------------------------------------------------------------*
043700 4000-PRINT-TOP-RESULTS.
043800*---------------------------------------------------------------*
043900     IF WS-RESULT-TOTAL-COUNT = 0
044000         GO TO 4009-PRINT-TOP-RESULTS-EXIT
044100     END-IF.
044200     MOVE SPACES TO WS-SECTION-HEADER-LINE.
044300     MOVE 'TOP RESULTS' TO WS-SHL-TITLE.
044400     MOVE WS-SECTION-HEADER-LINE TO RPTOUT-PRINT-LINE.
044500     WRITE RPTOUT-PRINT-LINE.
044600     MOVE ZERO TO WS-LINES-THIS-SECTION.
044700     MOVE ZERO TO WS-RANK.
044800     SORT SORTWK5
044900         ON DESCENDING KEY SR5-COUNT
045000         INPUT PROCEDURE IS 4100-RELEASE-RESULT-TOTALS
045100         OUTPUT PROCEDURE IS 4200-RETURN-TOP-RESULTS.
045200     PERFORM 5900-WRITE-SECTION-TRAILER.
045300*---------------------------------------------------------------*
045400 4009-PRINT-TOP-RESULTS-EXIT.
045500*---------------------------------------------------------------*
045600     EXIT.
045700*---------------------------------------------------------------*
045800 4100-RELEASE-RESULT-TOTALS.
045900*---------------------------------------------------------------*
046000     PERFORM 4110-RELEASE-ONE-RESULT-TOTAL
046100         VARYING WS-RT-IDX FROM 1 BY 1
046200         UNTIL WS-RT-IDX > WS-RESULT-TOTAL-COUNT.
046300*---------------------------------------------------------------*
046400 4110-RELEASE-ONE-RESULT-TOTAL.
046500*---------------------------------------------------------------*
046600     MOVE RT-COUNT(WS-RT-IDX) TO SR5-COUNT.
046700     MOVE RT-CATALOG-ID(WS-RT-IDX) TO SR5-CATALOG-ID.
046800     RELEASE SORT5-REC.
046900*---------------------------------------------------------------*
047000 4200-RETURN-TOP-RESULTS.
047100*---------------------------------------------------------------*
047200     MOVE 'N' TO SORTWK5-EOF-SW.
047300     PERFORM 4210-RETURN-ONE-TOP-RESULT
047400         UNTIL SORTWK5-EOF
047500         OR WS-RANK >= 10.
047600*---------------------------------------------------------------*
047700*    AN ID NOT FOUND ON THE MASTER (A WITHDRAWN RECORD) IS
047800*    SKIPPED WITHOUT COUNTING AGAINST THE RANK OR THE TOP-10 CAP
047900*    (CAT-0091).
048000*---------------------------------------------------------------*
048100 4210-RETURN-ONE-TOP-RESULT.
048200*---------------------------------------------------------------*
048300     RETURN SORTWK5
048400         AT END
048500             SET SORTWK5-EOF TO TRUE
048600     END-RETURN.
048700     IF NOT SORTWK5-EOF
048800         PERFORM 4220-LOOKUP-RESULT-TITLE
048900         IF WS-ENTRY-FOUND
049000             ADD 1 TO WS-RANK
049100             ADD 1 TO WS-LINES-THIS-SECTION
049200             MOVE SPACES TO WS-RESULT-DETAIL-LINE
049300             MOVE WS-RANK TO WS-RDL-RANK
049400             MOVE SR5-CATALOG-ID TO WS-RDL-ID
049500             MOVE WS-M-TITLE(WS-MASTER-IDX) TO WS-RDL-TITLE
049600             MOVE SR5-COUNT TO WS-RDL-COUNT
049700             MOVE WS-RESULT-DETAIL-LINE TO RPTOUT-PRINT-LINE
049800             WRITE RPTOUT-PRINT-LINE
049900         END-IF
050000     END-IF.
050100*---------------------------------------------------------------*
050200 4220-LOOKUP-RESULT-TITLE.
050300*---------------------------------------------------------------*
050400     MOVE 'N' TO WS-FOUND-SW.
050500     IF WS-MASTER-COUNT > 0
050600         SET WS-M-IDX TO 1
050700         SEARCH ALL WS-M-ENTRY
050800             AT END
050900                 MOVE 'N' TO WS-FOUND-SW
051000             WHEN WS-M-ID(WS-M-IDX) = SR5-CATALOG-ID
051100                 MOVE 'Y' TO WS-FOUND-SW
051200         END-SEARCH
051300     END-IF.
051400*---------------------------------------------------------------*
051500*    SECTION 3 -- HIGH-FREQUENCY TITLES.  WALKS THE RESULT-TOTAL
051600*    TABLE ALREADY BUILT ABOVE (NO SEPARATE SORT NEEDED -- THE
051700*    SECTION IS NOT A TOP-N LIST) AND PRINTS EVERY ID WHOSE COUNT
051800*    EXCEEDS WS-THRESHOLD, SKIPPING IDS NOT ON THE MASTER
051900*    (REPORTS: ANALYTICS REPORT SECTION 3; BUSINESS RULE
052000*    "THRESHOLD REPORT").
052100*---------------------------------------------------------------*
052200 5000-PRINT-HIGH-FREQUENCY-TITLES.
052300*---------------------------------------------------------------*
052400     IF WS-RESULT-TOTAL-COUNT = 0
052500         GO TO 5009-PRINT-HIGH-FREQUENCY-TITLES-EXIT
052600     END-IF.
052700     MOVE SPACES TO WS-SECTION-HEADER-LINE.
052800     MOVE 'HIGH-FREQUENCY TITLES' TO WS-SHL-TITLE.
052900     MOVE WS-SECTION-HEADER-LINE TO RPTOUT-PRINT-LINE.
053000     WRITE RPTOUT-PRINT-LINE.
053100     MOVE ZERO TO WS-LINES-THIS-SECTION.
053200     PERFORM 5100-CHECK-ONE-RESULT-TOTAL
053300         VARYING WS-RT-IDX FROM 1 BY 1
053400         UNTIL WS-RT-IDX > WS-RESULT-TOTAL-COUNT.
053500     PERFORM 5900-WRITE-SECTION-TRAILER.
053600*---------------------------------------------------------------*
053700 5009-PRINT-HIGH-FREQUENCY-TITLES-EXIT.
053800*---------------------------------------------------------------*
053900     EXIT.
054000*---------------------------------------------------------------*
054100 5100-CHECK-ONE-RESULT-TOTAL.
054200*---------------------------------------------------------------*
054300     IF RT-COUNT(WS-RT-IDX) > WS-THRESHOLD
054400         MOVE 'N' TO WS-FOUND-SW
054500         SET WS-M-IDX TO 1
054600         IF WS-MASTER-COUNT > 0
054700             SEARCH ALL WS-M-ENTRY
054800                 AT END
054900                     MOVE 'N' TO WS-FOUND-SW
055000                 WHEN WS-M-ID(WS-M-IDX) = RT-CATALOG-ID(WS-RT-IDX)
055100                     MOVE 'Y' TO WS-FOUND-SW
055200             END-SEARCH
055300         END-IF
055400         IF WS-ENTRY-FOUND
055500             ADD 1 TO WS-LINES-THIS-SECTION
055600             MOVE SPACES TO WS-TITLE-DETAIL-LINE
055700             MOVE WS-M-TITLE(WS-M-IDX) TO WS-TDL-TITLE
055800             MOVE RT-COUNT(WS-RT-IDX) TO WS-TDL-COUNT
055900             MOVE WS-TITLE-DETAIL-LINE TO RPTOUT-PRINT-LINE
056000             WRITE RPTOUT-PRINT-LINE
056100         END-IF
056200     END-IF.
056300*---------------------------------------------------------------*
056400 5900-WRITE-SECTION-TRAILER.
056500*---------------------------------------------------------------*
056600     MOVE SPACES TO WS-SECTION-TRAILER-LINE.
056700     MOVE 'LINES THIS SECTION: ' TO WS-STL-LABEL.
056800     MOVE WS-LINES-THIS-SECTION TO WS-STL-COUNT.
056900     MOVE WS-SECTION-TRAILER-LINE TO RPTOUT-PRINT-LINE.
057000     WRITE RPTOUT-PRINT-LINE.
057100*---------------------------------------------------------------*
057200 6000-CLOSE-FILES.
057300*---------------------------------------------------------------*
057400     CLOSE SEARCHLOG.
057500     CLOSE RPTOUT.
057600*---------------------------------------------------------------*
057700 8000-READ-SEARCHLOG-RECORD.
057800*---------------------------------------------------------------*
057900     READ SEARCHLOG
058000         AT END
058100             SET SEARCHLOG-EOF TO TRUE
058200     END-READ.
