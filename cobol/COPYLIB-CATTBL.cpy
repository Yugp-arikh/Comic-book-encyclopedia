000100*------------------------------------------------------------*
000200* COPYLIB:  CATTBL
000300* PURPOSE:  CALL LINKAGE BETWEEN CATQUERY, CATSRCH AND CATSORT
000400*           -- THE SEARCH-RESULT WORK TABLE AND THE SORT/
000500*           GROUP REQUEST FLAGS.  PATTERNED AFTER THE SHOP'S
000600*           OWN UNEMT LINKAGE COPYBOOK (RECORD-TABLE PASSED
000700*           CALLER-TO-CALLEE-TO-CALLER BY REFERENCE).
000800*------------------------------------------------------------*
000900 01  RESULT-TABLE-SIZE                        PIC S9(05)
001000                                                   USAGE IS COMP.
001100 01  RESULT-TABLE-INDEX                       PIC S9(05)
001200                                                   USAGE IS COMP.
001300*
001400 01  SEARCH-REQUEST.
001500     05  SORT-DIRECTION                       PIC X(01).
001600         88  SORT-ASCENDING                    VALUE 'A'.
001700         88  SORT-DESCENDING                    VALUE 'D'.
001800     05  GROUP-BY-CODE                        PIC X(01).
001900         88  GROUP-BY-NONE                      VALUE 'N'.
002000         88  GROUP-BY-AUTHOR                     VALUE 'A'.
002100         88  GROUP-BY-YEAR                       VALUE 'Y'.
002200     05  FILLER                               PIC X(04).
002300*
002400 01  RESULT-TABLE.
002500     02  TBL-RESULT-ENTRY OCCURS 1 TO 10000 TIMES
002600             DEPENDING ON RESULT-TABLE-SIZE.
002700         05  TBL-RESULT-ID                    PIC X(10).
002800*            NUMERIC VIEW USED WHEN CATSORT COLLATES ON A
002900*            NUMBER-LIKE KEY INSTEAD OF THE TEXT ID.
003000         05  TBL-RESULT-ID-N REDEFINES
003100             TBL-RESULT-ID                     PIC 9(10).
003200         05  TBL-RESULT-TITLE                 PIC X(80).
003300         05  TBL-RESULT-AUTHOR                PIC X(30).
003400         05  TBL-RESULT-YEAR                  PIC X(10).
003500*            02/14/18 M. FEENEY -- FULL, COMMA-SEPARATED AUTHOR
003600*            AND YEAR LISTS SO CATSORT CAN EXPLODE A RECORD INTO
003700*            EVERY GROUP IT BELONGS IN (CAT-0091).  TBL-RESULT-
003800*            AUTHOR/YEAR ABOVE STAY AS THE FIRST-VALUE-ONLY
003900*            FIELDS THE RESULTS LISTING PRINTS.
004000         05  TBL-RESULT-AUTHOR-LIST           PIC X(120).
004100         05  TBL-RESULT-YEAR-LIST             PIC X(40).
004200         05  FILLER                           PIC X(06).
