000100*===============================================================*
000200* PROGRAM NAME:    CATSORT
000300* ORIGINAL AUTHOR: J. KOWALCZYK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/21/86 J. KOWALCZYK    CREATED -- ALPHABETIC RE-SORT UTILITY
000900*                          FOR THE NIGHTLY CATALOG PRINTOUT.
001000* 08/02/16 M. FEENEY       REWRITTEN -- RETOOLED AS A SORT/GROUP
001100*                          SUBPROGRAM CALLED BY CATQUERY TO
001200*                          RE-ORDER A RESULT TABLE BY TITLE OR TO
001300*                          EXPLODE IT INTO AUTHOR/YEAR GROUPS
001400*                          (CAT-0077).
001500* 02/14/18 M. FEENEY       EMPTY AUTHOR OR YEAR LIST NOW FILES
001600*                          UNDER "UNKNOWN" INSTEAD OF BEING
001700*                          DROPPED (CAT-0091).
001800* 11/30/20 D. ABARA        DESCENDING SORT IS NOW A TRUE REVERSE
001900*                          OF THE ASCENDING ORDER, NOT A SEPARATE
002000*                          COLLATING SEQUENCE (CAT-0103).
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  CATSORT.
002400 AUTHOR.  J. KOWALCZYK.
002500 INSTALLATION.  CATALOG DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  09/21/86.
002700 DATE-COMPILED.  11/30/20.
002800 SECURITY.  NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500*---------------------------------------------------------------*
003600 OBJECT-COMPUTER. IBM-3081.
003700*---------------------------------------------------------------*
003800 SPECIAL-NAMES.
003900     UPSI-0 ON  STATUS IS WS-TRACE-ON
004000            OFF STATUS IS WS-TRACE-OFF.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT SORTWK3 ASSIGN TO SORTWK3.
004600*===============================================================*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000*    ONE ENTRY PER OUTPUT LINE -- FOR A PLAIN TITLE SORT THAT IS
005100*    ONE RESULT RECORD; FOR GROUPING IT IS ONE RESULT RECORD PER
005200*    AUTHOR OR YEAR IT CARRIES (BUSINESS RULE "GROUPING").
005300*---------------------------------------------------------------*
005400 SD  SORTWK3.
005500 01  SORT3-REC.
005600     05  SR3-GROUP-KEY                PIC X(30).
005700*        NUMERIC VIEW OF THE GROUP KEY -- USED WHEN THE KEY IS A
005800*        FOUR-DIGIT YEAR AND A NUMBER-ORDERED GROUP LIST IS
005900*        WANTED INSTEAD OF A TEXT-COLLATED ONE.
006000     05  SR3-GROUP-KEY-N REDEFINES
006100         SR3-GROUP-KEY                PIC 9(04).
006200     05  SR3-TITLE-FOLD                PIC X(80).
006300*        HALF-WIDE VIEW -- LETS THE OPERATOR'S SPOT-CHECK JOB
006400*        COMPARE JUST THE FIRST 40 BYTES OF THE FOLDED TITLE
006500*        WITHOUT READING THE WHOLE 80-BYTE FIELD.
006600     05  SR3-TITLE-FOLD-HALVES REDEFINES SR3-TITLE-FOLD.
006700         10  SR3-TITLE-FOLD-FIRST      PIC X(40).
006800         10  SR3-TITLE-FOLD-SECOND     PIC X(40).
006900     05  SR3-ORIGINAL-INDEX            PIC S9(05) USAGE COMP.
007000     05  FILLER                        PIC X(02).
007100*===============================================================*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 01  WS-SWITCHES-MISC-FIELDS.
007500     05  SORTWK3-EOF-SW               PIC X(01) VALUE 'N'.
007600         88  SORTWK3-EOF                      VALUE 'Y'.
007700     05  FILLER                       PIC X(02).
007800*---------------------------------------------------------------*
007900*    STANDALONE COUNTER -- NOT PART OF A GROUP, DEPENDING-ON
008000*    OBJECT FOR WS-RESULT-WORK-TABLE BELOW.
008100 77  WS-OUT-COUNT                    PIC S9(05) USAGE COMP.
008200*---------------------------------------------------------------*
008300 01  WS-COUNTERS.
008400     05  WS-SCAN-IDX                  PIC S9(05) USAGE COMP.
008500     05  WS-AUTH-IDX                   PIC S9(02) USAGE COMP.
008600     05  WS-YEAR-IDX                   PIC S9(02) USAGE COMP.
008700     05  WS-RETURNED-COUNT              PIC S9(05) USAGE COMP.
008800     05  FILLER                         PIC X(02).
008900*---------------------------------------------------------------*
009000*    WORK COPY OF AN INCOMING RESULT-TABLE ENTRY'S AUTHOR AND
009100*    YEAR LISTS -- TBL-RESULT-AUTHOR/YEAR ARE SINGLE 30/10-BYTE
009200*    FIELDS (FIRST AUTHOR, FIRST YEAR) ON THE TABLE ITSELF, BUT
009300*    A RECORD CAN CARRY MORE THAN ONE OF EACH, SO CATSORT ALSO
009400*    RECEIVES THE FULL LISTS FROM CATSRCH VIA RESULT-TABLE
009500*    ITSELF -- SEE TBL-RESULT-AUTHOR-LIST/TBL-RESULT-YEAR-LIST
009600*    REDEFINITIONS IN COPYLIB-CATTBL.
009700*---------------------------------------------------------------*
009800 01  WS-SPLIT-WORK.
009900     05  WS-SPLIT-SOURCE               PIC X(120).
010000     05  WS-SPLIT-PTR                   PIC S9(03) USAGE COMP.
010100     05  WS-SPLIT-TOKEN                 PIC X(30).
010200     05  WS-SPLIT-ANY-SW                PIC X(01).
010300         88  WS-SPLIT-FOUND-ANY                 VALUE 'Y'.
010400     05  FILLER                        PIC X(02).
010500*---------------------------------------------------------------*
010600*    HOLDING TABLE FOR THE SORTED-RETURN STEP -- 2000 COPIES THE
010700*    SORTWK3 OUTPUT HERE FIRST SO 2100 CAN COPY IT BACK INTO
010800*    RESULT-TABLE IN REVERSE WHEN DESCENDING ORDER WAS ASKED FOR.
010900*---------------------------------------------------------------*
011000 01  WS-RESULT-WORK-TABLE.
011100     05  WS-RESULT-WORK-ENTRY OCCURS 1 TO 10000 TIMES
011200             DEPENDING ON WS-OUT-COUNT.
011300         10  TBL-RESULT-ID-WORK           PIC X(10).
011400*            NUMERIC VIEW -- SAME PURPOSE AS SR2-ID-N IN
011500*            CATSRCH, USED BY THE AUDITOR JOB, NOT THIS PROGRAM.
011600         10  TBL-RESULT-ID-WORK-N REDEFINES
011700             TBL-RESULT-ID-WORK       PIC 9(10).
011800         10  TBL-RESULT-TITLE-WORK         PIC X(80).
011900         10  TBL-RESULT-AUTHOR-WORK        PIC X(30).
012000         10  TBL-RESULT-YEAR-WORK          PIC X(10).
012100         10  FILLER                        PIC X(02).
012200*===============================================================*
012300 LINKAGE SECTION.
012400*---------------------------------------------------------------*
012500 COPY CATTBL.
012600*===============================================================*
012700 PROCEDURE DIVISION USING SEARCH-REQUEST, RESULT-TABLE-SIZE,
012800     RESULT-TABLE.
012900*---------------------------------------------------------------*
013000 0000-MAIN-PARAGRAPH.
013100*---------------------------------------------------------------*
013200     IF RESULT-TABLE-SIZE = 0
013300         GOBACK
013400     END-IF.
013500     IF GROUP-BY-NONE
013600         SORT SORTWK3
013700             ON ASCENDING KEY SR3-TITLE-FOLD
013800             INPUT PROCEDURE IS 1000-RELEASE-PLAIN-ENTRIES
013900             OUTPUT PROCEDURE IS 2000-RETURN-SORTED-ENTRIES
014000     ELSE
014100         SORT SORTWK3
014200             ON ASCENDING KEY SR3-GROUP-KEY
014300             ON ASCENDING KEY SR3-TITLE-FOLD
014400             INPUT PROCEDURE IS 1100-RELEASE-GROUPED-ENTRIES
014500             OUTPUT PROCEDURE IS 2000-RETURN-SORTED-ENTRIES
014600     END-IF.
014700*    OPERATOR TRACE SWITCH (UPSI-0) -- OFF FOR NORMAL RUNS, SET ON
014800*    AT THE CONSOLE WHEN A SORT/GROUP RESULT LOOKS WRONG, SO THE
014900*    RUN LOG SHOWS HOW MANY ROWS CATSORT RETURNED.
015000     IF WS-TRACE-ON
015100         DISPLAY 'CATSORT -- ROWS RETURNED: ' WS-RETURNED-COUNT
015200     END-IF.
015300     GOBACK.
015400*---------------------------------------------------------------*
015500*    PLAIN TITLE SORT -- ONE SORT-WORK RECORD PER RESULT.
015600*---------------------------------------------------------------*
015700 1000-RELEASE-PLAIN-ENTRIES.
015800*---------------------------------------------------------------*
015900     PERFORM 1010-RELEASE-ONE-PLAIN-ENTRY
016000         VARYING WS-SCAN-IDX FROM 1 BY 1
016100         UNTIL WS-SCAN-IDX > RESULT-TABLE-SIZE.
016200*---------------------------------------------------------------*
016300 1010-RELEASE-ONE-PLAIN-ENTRY.
016400*---------------------------------------------------------------*
016500     MOVE SPACES TO SR3-GROUP-KEY.
016600     MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO SR3-TITLE-FOLD.
016700     INSPECT SR3-TITLE-FOLD CONVERTING
016800         'abcdefghijklmnopqrstuvwxyz' TO
016900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017000     MOVE WS-SCAN-IDX TO SR3-ORIGINAL-INDEX.
017100     RELEASE SORT3-REC.
017200*---------------------------------------------------------------*
017300*    GROUPED SORT -- EXPLODE EACH RESULT INTO ONE SORT-WORK
017400*    RECORD PER AUTHOR OR PER YEAR IT CARRIES; AN EMPTY LIST
017500*    FILES UNDER "UNKNOWN" PER THE GROUPING BUSINESS RULE.
017600*---------------------------------------------------------------*
017700 1100-RELEASE-GROUPED-ENTRIES.
017800*---------------------------------------------------------------*
017900     PERFORM 1110-EXPLODE-ONE-RESULT
018000         VARYING WS-SCAN-IDX FROM 1 BY 1
018100         UNTIL WS-SCAN-IDX > RESULT-TABLE-SIZE.
018200*---------------------------------------------------------------*
018300 1110-EXPLODE-ONE-RESULT.
018400*---------------------------------------------------------------*
018500     IF GROUP-BY-AUTHOR
018600         MOVE TBL-RESULT-AUTHOR-LIST(WS-SCAN-IDX)
018700             TO WS-SPLIT-SOURCE
018800     ELSE
018900         MOVE TBL-RESULT-YEAR-LIST(WS-SCAN-IDX)
019000             TO WS-SPLIT-SOURCE
019100     END-IF.
019200     MOVE 'N' TO WS-SPLIT-ANY-SW.
019300     MOVE 1 TO WS-SPLIT-PTR.
019400     PERFORM 1120-RELEASE-ONE-GROUP-TOKEN
019500         UNTIL WS-SPLIT-PTR > 120.
019600     IF NOT WS-SPLIT-FOUND-ANY
019700         MOVE SPACES TO SR3-GROUP-KEY
019800         MOVE 'UNKNOWN' TO SR3-GROUP-KEY
019900         MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO SR3-TITLE-FOLD
020000         INSPECT SR3-TITLE-FOLD CONVERTING
020100             'abcdefghijklmnopqrstuvwxyz' TO
020200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020300         MOVE WS-SCAN-IDX TO SR3-ORIGINAL-INDEX
020400         RELEASE SORT3-REC
020500     END-IF.
020600*---------------------------------------------------------------*
020700 1120-RELEASE-ONE-GROUP-TOKEN.
020800*---------------------------------------------------------------*
020900     MOVE SPACES TO WS-SPLIT-TOKEN.
021000     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','
021100         INTO WS-SPLIT-TOKEN
021200         WITH POINTER WS-SPLIT-PTR
021300         ON OVERFLOW CONTINUE
021400     END-UNSTRING.
021500     IF WS-SPLIT-TOKEN NOT = SPACES
021600         MOVE 'Y' TO WS-SPLIT-ANY-SW
021700         MOVE SPACES TO SR3-GROUP-KEY
021800         MOVE WS-SPLIT-TOKEN TO SR3-GROUP-KEY
021900         MOVE TBL-RESULT-TITLE(WS-SCAN-IDX) TO SR3-TITLE-FOLD
022000         INSPECT SR3-TITLE-FOLD CONVERTING
022100             'abcdefghijklmnopqrstuvwxyz' TO
022200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022300         MOVE WS-SCAN-IDX TO SR3-ORIGINAL-INDEX
022400         RELEASE SORT3-REC
022500     END-IF.
022600*---------------------------------------------------------------*
022700*    RETURN THE SORTED SORT-WORK RECORDS BACK INTO RESULT-TABLE,
022800*    REVERSING THE ORDER FIRST WHEN DESCENDING ORDER WAS ASKED
022900*    FOR -- A TRUE REVERSE OF THE ASCENDING LIST (CAT-0103), NOT
023000*    A SEPARATE COLLATING SEQUENCE.
023100*---------------------------------------------------------------*
023200 2000-RETURN-SORTED-ENTRIES.
023300*---------------------------------------------------------------*
023400     MOVE ZERO TO WS-OUT-COUNT.
023500     RETURN SORTWK3 AT END
023600             SET SORTWK3-EOF TO TRUE
023700         NOT AT END
023800             CONTINUE
023900     END-RETURN.
024000     PERFORM 2010-COPY-ONE-RETURNED-ENTRY
024100         UNTIL SORTWK3-EOF.
024200     MOVE WS-OUT-COUNT TO WS-RETURNED-COUNT.
024300     MOVE WS-RETURNED-COUNT TO RESULT-TABLE-SIZE.
024400     PERFORM 2050-COPY-RESULT-TABLE-FORWARD
024500         VARYING WS-SCAN-IDX FROM 1 BY 1
024600         UNTIL WS-SCAN-IDX > WS-RETURNED-COUNT.
024700     IF SORT-DESCENDING
024800         PERFORM 2100-REVERSE-RESULT-TABLE
024900     END-IF.
025000*---------------------------------------------------------------*
025100*    ASCENDING COPY-BACK -- THE SORT/RETURN ALWAYS LEAVES THE
025200*    WORK TABLE IN ASCENDING COLLATING ORDER REGARDLESS OF THE
025300*    QUERY'S REQUESTED DIRECTION, SO THIS STEP RUNS EVERY TIME
025400*    TO POPULATE RESULT-TABLE BEFORE THE DESCENDING REVERSAL
025500*    (IF ANY) IS APPLIED ON TOP OF IT (CAT-0114).
025600*---------------------------------------------------------------*
025700 2050-COPY-RESULT-TABLE-FORWARD.
025800*---------------------------------------------------------------*
025900     MOVE TBL-RESULT-ID-WORK(WS-SCAN-IDX)
026000         TO TBL-RESULT-ID(WS-SCAN-IDX).
026100     MOVE TBL-RESULT-TITLE-WORK(WS-SCAN-IDX)
026200         TO TBL-RESULT-TITLE(WS-SCAN-IDX).
026300     MOVE TBL-RESULT-AUTHOR-WORK(WS-SCAN-IDX)
026400         TO TBL-RESULT-AUTHOR(WS-SCAN-IDX).
026500     MOVE TBL-RESULT-YEAR-WORK(WS-SCAN-IDX)
026600         TO TBL-RESULT-YEAR(WS-SCAN-IDX).
026700*---------------------------------------------------------------*
026800 2010-COPY-ONE-RETURNED-ENTRY.
026900*---------------------------------------------------------------*
027000     ADD 1 TO WS-OUT-COUNT.
027100     MOVE TBL-RESULT-ID(SR3-ORIGINAL-INDEX)
027200         TO TBL-RESULT-ID-WORK(WS-OUT-COUNT).
027300     MOVE TBL-RESULT-TITLE(SR3-ORIGINAL-INDEX)
027400         TO TBL-RESULT-TITLE-WORK(WS-OUT-COUNT).
027500     MOVE TBL-RESULT-AUTHOR(SR3-ORIGINAL-INDEX)
027600         TO TBL-RESULT-AUTHOR-WORK(WS-OUT-COUNT).
027700     MOVE TBL-RESULT-YEAR(SR3-ORIGINAL-INDEX)
027800         TO TBL-RESULT-YEAR-WORK(WS-OUT-COUNT).
027900     RETURN SORTWK3 AT END
028000             SET SORTWK3-EOF TO TRUE
028100         NOT AT END
028200             CONTINUE
028300     END-RETURN.
028400*---------------------------------------------------------------*
028500 2100-REVERSE-RESULT-TABLE.
028600*---------------------------------------------------------------*
028700     PERFORM 2110-COPY-BACK-IN-REVERSE
028800         VARYING WS-SCAN-IDX FROM 1 BY 1
028900         UNTIL WS-SCAN-IDX > WS-RETURNED-COUNT.
029000*---------------------------------------------------------------*
029100 2110-COPY-BACK-IN-REVERSE.
029200*---------------------------------------------------------------*
029300     COMPUTE WS-AUTH-IDX =
029400         WS-RETURNED-COUNT - WS-SCAN-IDX + 1.
029500     MOVE TBL-RESULT-ID-WORK(WS-AUTH-IDX)
029600         TO TBL-RESULT-ID(WS-SCAN-IDX).
029700     MOVE TBL-RESULT-TITLE-WORK(WS-AUTH-IDX)
029800         TO TBL-RESULT-TITLE(WS-SCAN-IDX).
029900     MOVE TBL-RESULT-AUTHOR-WORK(WS-AUTH-IDX)
030000         TO TBL-RESULT-AUTHOR(WS-SCAN-IDX).
030100     MOVE TBL-RESULT-YEAR-WORK(WS-AUTH-IDX)
030200         TO TBL-RESULT-YEAR(WS-SCAN-IDX).
